000100*================================================================*
000200* COPY BOOK : CPYRPT                                            *
000300* ANALISTA  : F9471854 VERA MACEDO                                *
000400* DATA      : 14/03/1989                                         *
000500* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000600* LINGUAGEM : COBOL                                              *
000700* OBJETIVO  : LAYOUTS DE LINHA DO RELATORIO DE EXCECAO/ATIVIDADE *
000800*             (RELT-SAIDA) - CABECALHO DE SECAO, DETALHE,        *
000900*             TOTAIS DE SECAO E RESUMO FINAL DO RUN.             *
001000* OBSERVACAO: AS DUAS SECOES (ARMAZENS E LOJAS) USAM O MESMO     *
001100*             LAYOUT DE DETALHE/TOTAIS; SO O TEXTO DO CABECALHO  *
001200*             DE SECAO MUDA.                                     *
001300*----------------------------------------------------------------*
001400* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                      *
001500*================================================================*
001600*
001700*--------------------------------------------------------------*
001800*    CABECALHO DE SECAO                                        *
001900*--------------------------------------------------------------*
002000 01  RPT-LINHA-TITULO.
002100     03  FILLER                        PIC  X(01) VALUE SPACE.
002200     03  RPT-TIT-TEXTO                 PIC  X(40).
002300     03  FILLER                        PIC  X(64) VALUE SPACE.
002400*
002500*--------------------------------------------------------------*
002600*    LINHA DE COLUNAS                                          *
002700*--------------------------------------------------------------*
002800 01  RPT-LINHA-COLUNAS.
002900     03  FILLER                        PIC  X(01) VALUE SPACE.
003000     03  FILLER                        PIC  X(05) VALUE 'SEQNO'.
003100     03  FILLER                        PIC  X(01) VALUE SPACE.
003200     03  FILLER                        PIC  X(10) VALUE 'ACTION'.
003300     03  FILLER                        PIC  X(20) VALUE 'KEY'.
003400     03  FILLER                        PIC  X(08) VALUE 'STATUS'.
003500     03  FILLER                        PIC  X(60) VALUE 'REASON'.
003600*
003700*--------------------------------------------------------------*
003800*    LINHA DE DETALHE - UMA POR TRANSACAO PROCESSADA            *
003900*--------------------------------------------------------------*
004000 01  RPT-LINHA-DETALHE.
004100     03  FILLER                        PIC  X(01) VALUE SPACE.
004200     03  RPT-DET-SEQNO                 PIC  ZZZZ9.
004300     03  FILLER                        PIC  X(01) VALUE SPACE.
004400     03  RPT-DET-ACTION                PIC  X(10).
004500     03  RPT-DET-KEY                   PIC  X(20).
004600     03  RPT-DET-STATUS                PIC  X(08).
004700     03  RPT-DET-REASON                PIC  X(60).
004800*
004900*--------------------------------------------------------------*
005000*    REDEFINE DA LINHA DE DETALHE PARA EXIBIR UMA CHAVE         *
005100*    NUMERICA (ID DE LOJA) JUSTIFICADA COMO AS DEMAIS CHAVES    *
005200*    ALFANUMERICAS DE ARMAZEM (CODIGO DE UNIDADE DE NEGOCIO).   *
005300*--------------------------------------------------------------*
005400 01  RPT-LINHA-DETALHE-R REDEFINES RPT-LINHA-DETALHE.
005500     03  FILLER                        PIC  X(17).
005600     03  RPT-DETR-KEY-NUM              PIC  9(09).
005700     03  FILLER                        PIC  X(11).
005800     03  FILLER                        PIC  X(68).
005900*
006000*--------------------------------------------------------------*
006100*    LINHA DE TOTAL POR ACAO, DENTRO DA SECAO                  *
006200*--------------------------------------------------------------*
006300 01  RPT-LINHA-TOTAL-ACAO.
006400     03  FILLER                        PIC  X(06) VALUE SPACE.
006500     03  RPT-TOT-ACTION                 PIC  X(10).
006600     03  FILLER                        PIC  X(04) VALUE SPACE.
006700     03  FILLER                        PIC  X(07) VALUE 'POSTED='.
006800     03  RPT-TOT-POSTED                PIC  ZZZ,ZZ9.
006900     03  FILLER                        PIC  X(03) VALUE SPACE.
007000     03  FILLER                    PIC  X(09) VALUE 'REJECTED='.
007100     03  RPT-TOT-REJECTED              PIC  ZZZ,ZZ9.
007200     03  FILLER                        PIC  X(52) VALUE SPACE.
007300*
007400*--------------------------------------------------------------*
007500*    LINHA DE TOTAL GERAL DA SECAO                              *
007600*--------------------------------------------------------------*
007700 01  RPT-LINHA-TOTAL-SECAO.
007800     03  FILLER                        PIC  X(01) VALUE SPACE.
007900     03  FILLER                        PIC  X(19)
008000                                  VALUE 'SECTION GRAND TOTAL'.
008100     03  FILLER                        PIC  X(04) VALUE SPACE.
008200     03  FILLER                        PIC  X(07) VALUE 'POSTED='.
008300     03  RPT-TS-POSTED                 PIC  ZZZ,ZZ9.
008400     03  FILLER                        PIC  X(03) VALUE SPACE.
008500     03  FILLER                    PIC  X(09) VALUE 'REJECTED='.
008600     03  RPT-TS-REJECTED               PIC  ZZZ,ZZ9.
008700     03  FILLER                        PIC  X(48) VALUE SPACE.
008800*
008900*--------------------------------------------------------------*
009000*    BLOCO DE RESUMO FINAL DO RUN - UMA LINHA POR CONTADOR      *
009100*--------------------------------------------------------------*
009200 01  RPT-LINHA-RESUMO.
009300     03  FILLER                        PIC  X(01) VALUE SPACE.
009400     03  RPT-RES-ROTULO                PIC  X(30).
009500     03  RPT-RES-VALOR                 PIC  ZZZ,ZZ9.
009600     03  FILLER                        PIC  X(67) VALUE SPACE.
009700*
009800*--------------------------------------------------------------*
009900*    LINHA EM BRANCO / SEPARADORA                               *
010000*--------------------------------------------------------------*
010100 01  RPT-LINHA-BRANCO                  PIC  X(105) VALUE SPACE.
010200*
