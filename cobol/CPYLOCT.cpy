000100*================================================================*
000200* COPY BOOK : CPYLOCT                                            *
000300* ANALISTA  : F9471854 VERA MACEDO                                *
000400* DATA      : 14/03/1989                                         *
000500* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000600* LINGUAGEM : COBOL                                              *
000700* OBJETIVO  : TABELA DE LOCALIZACOES CONHECIDAS E SEUS LIMITES   *
000800*             DE OCUPACAO (QTDE MAXIMA DE ARMAZENS E CAPACIDADE  *
000900*             MAXIMA SOMADA POR LOCALIZACAO). CARGA ESTATICA,    *
001000*             COMPILADA JUNTO COM O PROGRAMA (NAO HA ARQUIVO).   *
001100* OBSERVACAO: A COMPARACAO DE LOCT-IDENTIFICACAO E SEMPRE FEITA  *
001200*             EM MAIUSCULAS PELO PROGRAMA CHAMADOR - VIDE PARA-  *
001300*             GRAFO 0120-LOCALIZA-LOCALIZACAO.                   *
001400*----------------------------------------------------------------*
001500* VRS004 F9471854 22/02/1999 - AJUSTE DE VIRADA DE SECULO NAS    *
001600*                              DATAS DE REFERENCIA DO COPY.      *
001700* VRS003 R77201   09/11/1994 - INCLUSAO DE EINDHOVEN-001 E       *
001800*                              VETSBY-001 NA TABELA DE CARGA.    *
001900* VRS002 R77201   03/05/1992 - AUMENTO DO LIMITE DE CAPACIDADE   *
002000*                              DE AMSTERDAM-001 PARA ATENDER O   *
002100*                              CLIENTE NOVO.                    *
002200* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                      *
002300*================================================================*
002400*
002500 01  LOCT-TABELA-LOCALIZACOES.
002600*--------------------------------------------------------------*
002700*    OITO POSICOES FIXAS - VIDE TABELA DE CARGA ESTATICA ABAIXO *
002800*--------------------------------------------------------------*
002900     03  LOCT-QTDE-LOCALIZACOES       PIC  9(02) VALUE 8.
003000     03  LOCT-OCORRENCIA OCCURS 8 TIMES
003100                          INDEXED BY LOCT-IDX.
003200         05  LOCT-IDENTIFICACAO        PIC  X(20).
003300         05  LOCT-MAX-ARMAZENS         PIC  9(04).
003400         05  LOCT-MAX-CAPACIDADE       PIC  9(09).
003500         05  FILLER                    PIC  X(01).
003600*
003700*--------------------------------------------------------------*
003800*    VALORES DE CARGA - MOVIDOS PARA A TABELA ACIMA EM TEMPO DE *
003900*    EXECUCAO PELO PARAGRAFO 0110-CARGA-LOCALIZACAO, POIS ESTE  *
004000*    COMPILADOR NAO ACEITA VALUE POR OCORRENCIA DE UM OCCURS.   *
004100*--------------------------------------------------------------*
004200 01  LOCT-VALORES-CARGA.
004300     03  LOCT-VC-01.
004400         05  FILLER                    PIC  X(20)
004500                                  VALUE 'ZWOLLE-001'.
004600         05  FILLER                    PIC  9(04) VALUE 1.
004700         05  FILLER                    PIC  9(09) VALUE 40.
004800     03  LOCT-VC-02.
004900         05  FILLER                    PIC  X(20)
005000                                  VALUE 'ZWOLLE-002'.
005100         05  FILLER                    PIC  9(04) VALUE 2.
005200         05  FILLER                    PIC  9(09) VALUE 50.
005300     03  LOCT-VC-03.
005400         05  FILLER                    PIC  X(20)
005500                                  VALUE 'AMSTERDAM-001'.
005600         05  FILLER                    PIC  9(04) VALUE 5.
005700         05  FILLER                    PIC  9(09) VALUE 100.
005800     03  LOCT-VC-04.
005900         05  FILLER                    PIC  X(20)
006000                                  VALUE 'AMSTERDAM-002'.
006100         05  FILLER                    PIC  9(04) VALUE 3.
006200         05  FILLER                    PIC  9(09) VALUE 75.
006300     03  LOCT-VC-05.
006400         05  FILLER                    PIC  X(20)
006500                                  VALUE 'TILBURG-001'.
006600         05  FILLER                    PIC  9(04) VALUE 1.
006700         05  FILLER                    PIC  9(09) VALUE 40.
006800     03  LOCT-VC-06.
006900         05  FILLER                    PIC  X(20)
007000                                  VALUE 'HELMOND-001'.
007100         05  FILLER                    PIC  9(04) VALUE 1.
007200         05  FILLER                    PIC  9(09) VALUE 45.
007300     03  LOCT-VC-07.
007400         05  FILLER                    PIC  X(20)
007500                                  VALUE 'EINDHOVEN-001'.
007600         05  FILLER                    PIC  9(04) VALUE 2.
007700         05  FILLER                    PIC  9(09) VALUE 70.
007800     03  LOCT-VC-08.
007900         05  FILLER                    PIC  X(20)
008000                                  VALUE 'VETSBY-001'.
008100         05  FILLER                    PIC  9(04) VALUE 1.
008200         05  FILLER                    PIC  9(09) VALUE 90.
008300*
008400*--------------------------------------------------------------*
008500*    REDEFINICAO DOS VALORES DE CARGA EM FORMATO TABELA, PARA   *
008600*    PERMITIR O PERFORM VARYING NO PARAGRAFO DE CARGA.          *
008700*--------------------------------------------------------------*
008800 01  LOCT-VC-TABELA REDEFINES LOCT-VALORES-CARGA.
008900     03  LOCT-VC-OCORRENCIA OCCURS 8 TIMES
009000                             INDEXED BY LOCT-VC-IDX.
009100         05  LOCT-VC-IDENTIFICACAO     PIC  X(20).
009200         05  LOCT-VC-MAX-ARMAZENS      PIC  9(04).
009300         05  LOCT-VC-MAX-CAPACIDADE    PIC  9(09).
009400*
