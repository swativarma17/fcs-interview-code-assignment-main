000100*================================================================*
000200* PROGRAMA  : ARMP0100                                          *
000300* ANALISTA  : F9471854 VERA MACEDO                               *
000400* INSTALACAO: CPD CENTRAL - DEPARTAMENTO DE LOGISTICA             *
000500* DATA      : 14/03/1989                                         *
000600* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000700* LINGUAGEM : COBOL                                              *
000800* COMPILACAO: VIDE DATE-COMPILED                                 *
000900* AMBIENTE  : BATCH - EXECUCAO DIARIA OU SOB DEMANDA              *
001000* OBJETIVO  : MANUTENCAO DE ARMAZENS (CRIAR/SUBSTITUIR/ARQUIVAR)  *
001100*             A PARTIR DO ARQUIVO DE TRANSACOES ARMX-IN CONTRA O  *
001200*             MASTER DE ARMAZENS (ARMM), GERANDO NOVO MASTER E O  *
001300*             RELATORIO DE EXCECAO/ATIVIDADE (SECAO DE ARMAZENS). *
001400*             O RELATORIO FICA ABERTO PARA A SECAO DE LOJAS, QUE  *
001500*             E GRAVADA PELO PROGRAMA LOJP0100 EM MODO EXTEND.    *
001600* OBSERVACAO: OS TOTAIS DESTE RUN SAO REPASSADOS AO LOJP0100 VIA  *
001700*             O ARQUIVO ARM-CONTROL-OUT, PARA COMPOR O RESUMO     *
001800*             FINAL UNICO DO RUN (VIDE BLOCO RPT-LINHA-RESUMO).   *
001900*----------------------------------------------------------------*
002000* HISTORICO DE ALTERACOES                                        *
002100*----------------------------------------------------------------*
002110* VRS011 T30218   14/02/2009 - REGRA 1 VOLTA A TESTAR CAPACIDADE *
002115*                              E ESTOQUE EM SEPARADO (ARMX-R-    *
002120*                              CAPACIDADE/ARMX-R-ESTOQUE) - O    *
002125*                              CAMPO COMBINADO DA VRS010 SO      *
002130*                              PEGAVA OS DOIS EM BRANCO JUNTOS E *
002135*                              DEIXAVA PASSAR TRANSACAO COM SO   *
002140*                              UM DOS DOIS PREENCHIDO (CHAMADO   *
002145*                              HD-2009-0064).                   *
002150* VRS010 T30218   11/02/2009 - REGRA 1 DE CRIAR/SUBSTITUIR PASSA *
002160*                              A TESTAR ARMX-CAMPOS-R (VIDE      *
002170*                              CPYARMX) EM VEZ DE CAMPO A CAMPO  *
002180*                              - ARMX-ESTOQUE NAO PREENCHIDO     *
002190*                              CHEGA EM BRANCO, NAO EM ZERO, E   *
002195*                              O TESTE ANTIGO (= SPACES EM       *
002196*                              CAMPO 9(09)) NUNCA CASAVA         *
002197*                              (CHAMADO HD-2009-0061).           *
002200* VRS009 T30218   03/07/2008 - INCLUSAO DE TOTALIZADOR DE LIDOS   *
002300*                              (ARMX-READ-COUNT) NO RESUMO, A     *
002400*                              PEDIDO DA AUDITORIA (CHAMADO      *
002500*                              AUD-2008-0417).                   *
002600* VRS008 T30218   19/01/2005 - CORRECAO NA REGRA 5 DE SUBSTITUIR: *
002700*                              A SOMA DE CAPACIDADE DA LOCALIZA-  *
002800*                              CAO DESTINO DEVE EXCLUIR O PROPRIO *
002900*                              ARMAZEM SENDO SUBSTITUIDO (ESTAVA  *
003000*                              CONTANDO EM DOBRO - CHAMADO        *
003100*                              HD-2005-0033).                    *
003200* VRS007 R77201   14/09/2001 - INCLUSAO DO CONTADOR DE REJEITADOS *
003300*                              POR ACAO NA LINHA DE TOTAL.        *
003400* VRS006 F9471854 22/02/1999 - AJUSTE Y2K: GERACAO DO TIMESTAMP   *
003500*                              DE CORRIDA PASSA A JANELAR O       *
003600*                              SECULO (ANO 2 DIGITOS < 50 = 20XX, *
003700*                              SENAO 19XX) NO PARAGRAFO 0150.     *
003800* VRS005 R77201   09/11/1994 - INCLUSAO DA REGRA DE EXCLUSAO DO   *
003900*                              PROPRIO ARMAZEM NA CONTAGEM DE     *
004000*                              VAGAS DA LOCALIZACAO NA SUBSTITUI- *
004100*                              CAO (0400-REGRA-REPLACE).          *
004200* VRS004 R77201   18/06/1992 - INCLUSAO DA ACAO SUBSTITUIR (ANTES *
004300*                              SO HAVIA CRIAR/ARQUIVAR).          *
004400* VRS003 F9471854 03/05/1992 - INCLUSAO DA VALIDACAO DE CAPACIDADE*
004500*                              DA LOCALIZACAO (REGRA 5 DE CRIAR). *
004600* VRS002 F9471854 02/09/1990 - AUMENTO DE ARMX-CAPACIDADE E       *
004700*                              ARMX-ESTOQUE PARA 9(09), CONFORME  *
004800*                              ALTERACAO DO MASTER (CPYARMM).     *
004900* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                       *
005000*================================================================*
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    ARMP0100.
005300 AUTHOR.        VERA MACEDO.
005400 INSTALLATION.  CPD CENTRAL - DEPARTAMENTO DE LOGISTICA.
005500 DATE-WRITTEN.  14/03/1989.
005600 DATE-COMPILED.
005700 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA - VIDE
005800                NORMA DE SEGURANCA NSI-014.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS CLASSE-NUMERICA IS '0' THRU '9'
006700     UPSI-0 ON STATUS IS UPSI-0-LIGADA
006800            OFF STATUS IS UPSI-0-DESLIGADA.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ARMX-ARQ-ENTRADA  ASSIGN TO ARMXIN
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-FS-ARMX.
007500     SELECT ARMM-ARQ-ENTRADA  ASSIGN TO ARMMIN
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-FS-ARMM-IN.
007800     SELECT ARMM-ARQ-SAIDA    ASSIGN TO ARMMOUT
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS WS-FS-ARMM-OUT.
008100     SELECT RELT-ARQ-SAIDA    ASSIGN TO RELTSAI
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS WS-FS-RELT.
008400     SELECT CTLF-ARQ-SAIDA    ASSIGN TO ARMCTL
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-FS-CTLF.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*----------------------------------------------------------------*
009100*    ARQUIVO DE TRANSACOES DE MANUTENCAO DE ARMAZEM              *
009200*----------------------------------------------------------------*
009300 FD  ARMX-ARQ-ENTRADA
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 67 CHARACTERS.
009700 01  ARMX-REC-FD                       PIC  X(67).
009800*----------------------------------------------------------------*
009900*    MASTER DE ARMAZENS - ENTRADA (RUN ANTERIOR) E SAIDA (NOVO)  *
010000*----------------------------------------------------------------*
010100 FD  ARMM-ARQ-ENTRADA
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 215 CHARACTERS.
010500 01  ARMM-REC-FD-IN                    PIC  X(215).
010600*
010700 FD  ARMM-ARQ-SAIDA
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 215 CHARACTERS.
011100 01  ARMM-REC-FD-OUT                   PIC  X(215).
011200*----------------------------------------------------------------*
011300*    RELATORIO DE EXCECAO/ATIVIDADE - ABERTO AQUI EM MODO OUTPUT *
011400*    (SECAO DE ARMAZENS) E REABERTO PELO LOJP0100 EM MODO EXTEND *
011500*    PARA A SECAO DE LOJAS E O RESUMO FINAL.                     *
011600*----------------------------------------------------------------*
011700 FD  RELT-ARQ-SAIDA
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 105 CHARACTERS.
012100 01  RELT-REC-FD                       PIC  X(105).
012200*----------------------------------------------------------------*
012300*    ARQUIVO DE PASSAGEM DE TOTAIS PARA O PROXIMO PASSO DE JOB   *
012400*    (LOJP0100), QUE COMPOE O RESUMO FINAL UNICO DO RUN.         *
012500*----------------------------------------------------------------*
012600 FD  CTLF-ARQ-SAIDA
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 40 CHARACTERS.
013000 01  CTLF-REC-FD.
013100     03  CTLF-ARMX-CRIADOS             PIC  9(05).
013200     03  CTLF-ARMX-SUBSTITUIDOS        PIC  9(05).
013300     03  CTLF-ARMX-ARQUIVADOS          PIC  9(05).
013400     03  CTLF-ARMX-REJEITADOS          PIC  9(05).
013500     03  CTLF-ARMX-LIDOS               PIC  9(05).
013600     03  FILLER                        PIC  X(15).
013700*
013800 WORKING-STORAGE SECTION.
013900*----------------------------------------------------------------*
014000*    COPIES DE LAYOUT - TABELA DE LOCALIZACOES, MASTER E         *
014100*    TRANSACAO DE ARMAZEM, LINHAS DO RELATORIO                  *
014200*----------------------------------------------------------------*
014300 COPY CPYLOCT.
014400 COPY CPYARMM.
014500 COPY CPYARMX.
014600 COPY CPYRPT.
014700*----------------------------------------------------------------*
014800*    INDICADORES DE STATUS DE ARQUIVO                            *
014900*----------------------------------------------------------------*
015000 01  WS-FS-ARMX                        PIC  X(02) VALUE '00'.
015100 01  WS-FS-ARMM-IN                     PIC  X(02) VALUE '00'.
015200 01  WS-FS-ARMM-OUT                    PIC  X(02) VALUE '00'.
015300 01  WS-FS-RELT                        PIC  X(02) VALUE '00'.
015400 01  WS-FS-CTLF                        PIC  X(02) VALUE '00'.
015500*----------------------------------------------------------------*
015600*    SWITCHES DE CONTROLE                                        *
015700*----------------------------------------------------------------*
015800 01  WS-SW-FIM-ARMX                    PIC  X(01) VALUE 'N'.
015900     88  WS-FIM-ARMX                   VALUE 'S'.
016000 01  WS-SW-ACHOU                       PIC  X(01) VALUE 'N'.
016100     88  WS-ACHOU-SIM                  VALUE 'S'.
016200 01  WS-SW-LOCALIZ-OK                  PIC  X(01) VALUE 'N'.
016300     88  WS-LOCALIZ-ACHADA             VALUE 'S'.
016400*----------------------------------------------------------------*
016500*    CONTADORES, SUBSCRITOS E ACUMULADORES - TODOS COMP CONFORME *
016600*    NORMA DO DEPARTAMENTO PARA CAMPOS DE CONTROLE DE PROGRAMA.  *
016700*----------------------------------------------------------------*
016800 01  WS-ARMX-CRIADOS                   PIC  9(05) COMP VALUE 0.
016900 01  WS-ARMX-SUBSTITUIDOS              PIC  9(05) COMP VALUE 0.
017000 01  WS-ARMX-ARQUIVADOS                PIC  9(05) COMP VALUE 0.
017100 01  WS-ARMX-REJEITADOS                PIC  9(05) COMP VALUE 0.
017200 01  WS-ARMX-LIDOS                     PIC  9(05) COMP VALUE 0.
017300 01  WS-SEQNO-SECAO                    PIC  9(05) COMP VALUE 0.
017400 01  WS-IDX-ATUAL                      PIC  9(05) COMP VALUE 0.
017500 01  WS-QTDE-ATIVOS-LOCAL              PIC  9(05) COMP VALUE 0.
017600 01  WS-SOMA-CAPACIDADE-LOCAL          PIC  9(09) COMP VALUE 0.
017650*        INDICE DE VARREDURA AVULSO (NAO E GRUPO, FICA NO NIVEL
017660*        77 COMO NA CONVENCAO ANTIGA DO SHOP - VIDE CICEXSMS)
017700 77  WS-I                              PIC  9(05) COMP VALUE 0.
017800*        CONTADORES DE TOTAL POR ACAO - USADOS NA LINHA DE TOTAL
017900 01  WS-TOT-POSTED-CRIAR               PIC  9(05) COMP VALUE 0.
018000 01  WS-TOT-REJECT-CRIAR               PIC  9(05) COMP VALUE 0.
018100 01  WS-TOT-POSTED-SUBST               PIC  9(05) COMP VALUE 0.
018200 01  WS-TOT-REJECT-SUBST               PIC  9(05) COMP VALUE 0.
018300 01  WS-TOT-POSTED-ARQUIV              PIC  9(05) COMP VALUE 0.
018400 01  WS-TOT-REJECT-ARQUIV              PIC  9(05) COMP VALUE 0.
018500*----------------------------------------------------------------*
018600*    AREAS DE TRABALHO PARA COMPARACAO EM MAIUSCULAS (O         *
018700*    COMPILADOR NAO DISPOE DE FUNCAO INTRINSECA UPPER-CASE).    *
018800*----------------------------------------------------------------*
018900 01  WS-CMP-A                          PIC  X(20).
019000 01  WS-CMP-B                          PIC  X(20).
019100*----------------------------------------------------------------*
019200*    AREA DE TRABALHO DA TRANSACAO - DADOS COPIADOS AQUI ANTES  *
019300*    DE QUALQUER REGRA, POIS ARMX-REGISTRO E REESCRITO NO ECO   *
019400*    DA TRANSACAO NA LINHA DE DETALHE (CAMPOS ZZZZ9 ETC).       *
019500*----------------------------------------------------------------*
019600 01  WS-TXN-ACAO                       PIC  X(07).
019700 01  WS-TXN-COD-UNID-NEGOCIO           PIC  X(20).
019800 01  WS-TXN-LOCALIZACAO                PIC  X(20).
019900 01  WS-TXN-CAPACIDADE                 PIC  9(09).
020000 01  WS-TXN-ESTOQUE                    PIC  9(09).
020100*----------------------------------------------------------------*
020200*    MOTIVO DE REJEICAO DA TRANSACAO CORRENTE                   *
020300*----------------------------------------------------------------*
020400 01  WS-MOTIVO                         PIC  X(60) VALUE SPACES.
020500*----------------------------------------------------------------*
020600*    GERACAO DO TIMESTAMP DE CORRIDA - SEM FUNCAO INTRINSECA     *
020700*    CURRENT-DATE; MONTADO A PARTIR DE ACCEPT FROM DATE/TIME.    *
020800*----------------------------------------------------------------*
020900 01  WS-TIMESTAMP-RUN                  PIC  X(26) VALUE SPACES.
021000 01  WS-DATA-SISTEMA.
021100     03  WS-DS-ANO-2D                  PIC  9(02).
021200     03  WS-DS-MES                     PIC  9(02).
021300     03  WS-DS-DIA                     PIC  9(02).
021400 01  WS-HORA-SISTEMA.
021500     03  WS-HS-HORA                    PIC  9(02).
021600     03  WS-HS-MINUTO                  PIC  9(02).
021700     03  WS-HS-SEGUNDO                 PIC  9(02).
021800     03  WS-HS-CENTESIMO               PIC  9(02).
021900 01  WS-SECULO                         PIC  9(02) COMP VALUE 0.
022000 01  WS-ANO-COMPLETO                   PIC  9(04).
022100*----------------------------------------------------------------*
022200*    AREA REDEFINIDA PARA MONTAGEM DO TIMESTAMP POR PEDACO -     *
022300*    REDEFINES EXIGIDO PARA ISOLAR OS 6 DIGITOS DE MICROSSEGUN-  *
022400*    DOS, SEMPRE ZERADOS NESTE COMPILADOR (SEM RELOGIO DE ALTA   *
022500*    RESOLUCAO).                                                *
022600*----------------------------------------------------------------*
022700 01  WS-TIMESTAMP-MICRO REDEFINES WS-TIMESTAMP-RUN.
022800     03  FILLER                        PIC  X(20).
022900     03  WS-TSM-MICRO                  PIC  X(06).
023000*
023100 PROCEDURE DIVISION.
023200*================================================================*
023300 0000-MAINLINE.
023400*----------------------------------------------------------------*
023500*    ROTEIRO PRINCIPAL DO RUN DE MANUTENCAO DE ARMAZENS.          *
023600*----------------------------------------------------------------*
023700     PERFORM 0100-ABRE-E-CARREGA
023800         THRU 0100-EXIT.
023900     PERFORM 0200-LE-ARMX-PRIM
024000         THRU 0200-EXIT.
024100     PERFORM 0210-PROCESSA-ARMX
024200         THRU 0210-EXIT
024300         UNTIL WS-FIM-ARMX.
024400     PERFORM 0600-COPIA-ARMM-RESTO
024500         THRU 0600-EXIT.
024600     PERFORM 0800-TOTAIS-ARMX
024700         THRU 0800-EXIT.
024800     PERFORM 0900-GRAVA-CONTROLE
024900         THRU 0900-EXIT.
025000     PERFORM 0990-ENCERRA
025100         THRU 0990-EXIT.
025200     STOP RUN.
025300*================================================================*
025400 0100-ABRE-E-CARREGA.
025500*----------------------------------------------------------------*
025600*    ABERTURA DOS ARQUIVOS DO PASSO E CARGA DA TABELA DE         *
025700*    LOCALIZACOES E DO MASTER DE ARMAZENS EM MEMORIA.            *
025800*----------------------------------------------------------------*
025900     OPEN INPUT  ARMX-ARQ-ENTRADA
026000                 ARMM-ARQ-ENTRADA.
026100     OPEN OUTPUT ARMM-ARQ-SAIDA
026200                 RELT-ARQ-SAIDA
026300                 CTLF-ARQ-SAIDA.
026400     PERFORM 0110-CARGA-LOCALIZACAO
026500         THRU 0110-EXIT.
026600     PERFORM 0130-CARGA-ARMM
026700         THRU 0130-EXIT.
026800     PERFORM 0150-GERA-TIMESTAMP
026900         THRU 0150-EXIT.
027000     MOVE 'WAREHOUSE TRANSACTIONS'      TO RPT-TIT-TEXTO.
027100     WRITE RELT-REC-FD                 FROM RPT-LINHA-TITULO.
027200     WRITE RELT-REC-FD                 FROM RPT-LINHA-COLUNAS.
027300 0100-EXIT.
027400     EXIT.
027500*================================================================*
027600 0110-CARGA-LOCALIZACAO.
027700*----------------------------------------------------------------*
027800*    MOVE DOS VALORES DE CARGA (LOCT-VC-TABELA) PARA A TABELA    *
027900*    DE TRABALHO LOCT-TABELA-LOCALIZACOES - O COMPILADOR NAO     *
028000*    ACEITA VALUE POR OCORRENCIA DENTRO DE UM OCCURS.            *
028100*----------------------------------------------------------------*
028200     PERFORM 0111-CARGA-1-LOCAL THRU 0111-EXIT
028300         VARYING LOCT-IDX FROM 1 BY 1
028400         UNTIL LOCT-IDX > 8.
028500 0110-EXIT.
028600     EXIT.
028700*================================================================*
028800 0111-CARGA-1-LOCAL.
028820*        UMA LOCALIZACAO POR OCORRENCIA - SO MUDA O CAMPO DE
028840*        CARGA (LOCT-VC-...) PARA O CAMPO DE TRABALHO DA TABELA.
028900     MOVE LOCT-VC-IDENTIFICACAO (LOCT-IDX)
029000       TO LOCT-IDENTIFICACAO (LOCT-IDX).
029100     MOVE LOCT-VC-MAX-ARMAZENS (LOCT-IDX)
029200       TO LOCT-MAX-ARMAZENS (LOCT-IDX).
029300     MOVE LOCT-VC-MAX-CAPACIDADE (LOCT-IDX)
029400       TO LOCT-MAX-CAPACIDADE (LOCT-IDX).
029500 0111-EXIT.
029600     EXIT.
029700*================================================================*
029800 0120-LOCALIZA-LOCALIZACAO.
029900*----------------------------------------------------------------*
030000*    LOCALIZA O CODIGO RECEBIDO EM WS-CMP-A (JA EM MAIUSCULAS)   *
030100*    NA TABELA DE LOCALIZACOES. DEVOLVE WS-LOCALIZ-ACHADA E,     *
030200*    SE ACHADA, OS LIMITES EM LOCT-MAX-ARMAZENS/CAPACIDADE DO    *
030300*    INDICE LOCT-IDX.                                           *
030400*----------------------------------------------------------------*
030500     MOVE 'N'                          TO WS-SW-LOCALIZ-OK.
030600     PERFORM 0121-COMPARA-1-LOCAL THRU 0121-EXIT
030700         VARYING LOCT-IDX FROM 1 BY 1
030800         UNTIL LOCT-IDX > 8.
030900     IF WS-LOCALIZ-ACHADA
031000         SET LOCT-IDX                  TO WS-I
031100     END-IF.
031200 0120-EXIT.
031300     EXIT.
031400*================================================================*
031500 0121-COMPARA-1-LOCAL.
031520*        COMPARA UMA OCORRENCIA DA TABELA DE LOCALIZACOES CONTRA
031540*        O CAMPO DA TRANSACAO JA NORMALIZADO (VIDE 0300/0400).
031600     MOVE LOCT-IDENTIFICACAO (LOCT-IDX) TO WS-CMP-B.
031700     INSPECT WS-CMP-B
031800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032000     IF WS-CMP-A = WS-CMP-B
032100         MOVE 'S'                      TO WS-SW-LOCALIZ-OK
032200         MOVE LOCT-IDX                 TO WS-I
032300         SET LOCT-IDX                  TO 9
032400     END-IF.
032500 0121-EXIT.
032600     EXIT.
032700*================================================================*
032800 0130-CARGA-ARMM.
032900*----------------------------------------------------------------*
033000*    LEITURA INTEGRAL DO MASTER DE ARMAZENS PARA A TABELA EM     *
033100*    MEMORIA ARMM-TABELA (ARQUIVO NAO TEM CHAVE, VOLUME PEQUENO).*
033200*----------------------------------------------------------------*
033300     MOVE 0                            TO ARMM-QTDE-REGISTROS.
033400     READ ARMM-ARQ-ENTRADA
033500         AT END
033600             GO TO 0130-EXIT
033700     END-READ.
033800 0130-LOOP.
033900     ADD 1                             TO ARMM-QTDE-REGISTROS.
034000     SET ARMM-IDX                      TO ARMM-QTDE-REGISTROS.
034100     MOVE ARMM-REC-FD-IN TO ARMM-T-REGISTRO (ARMM-IDX).
034200     READ ARMM-ARQ-ENTRADA
034300         AT END
034400             GO TO 0130-EXIT
034500     END-READ.
034600     GO TO 0130-LOOP.
034700 0130-EXIT.
034800     EXIT.
034900*================================================================*
035000 0150-GERA-TIMESTAMP.
035100*----------------------------------------------------------------*
035200*    MONTA O TIMESTAMP DE CORRIDA NO FORMATO                    *
035300*    YYYY-MM-DD-HH.MM.SS.NNNNNN, COM JANELAMENTO DE SECULO       *
035400*    (AJUSTE Y2K - VRS006). ESTE COMPILADOR NAO TEM RELOGIO DE   *
035500*    ALTA RESOLUCAO, PORTANTO OS MICROSSEGUNDOS SAO ZERADOS.     *
035600*----------------------------------------------------------------*
035700     ACCEPT WS-DATA-SISTEMA            FROM DATE.
035800     ACCEPT WS-HORA-SISTEMA            FROM TIME.
035900     IF WS-DS-ANO-2D < 50
036000         MOVE 20                       TO WS-SECULO
036100     ELSE
036200         MOVE 19                       TO WS-SECULO
036300     END-IF.
036400     MOVE WS-SECULO                    TO WS-ANO-COMPLETO (1:2).
036500     MOVE WS-DS-ANO-2D                 TO WS-ANO-COMPLETO (3:2).
036600     MOVE SPACES                       TO WS-TIMESTAMP-RUN.
036700     MOVE WS-ANO-COMPLETO               TO WS-TIMESTAMP-RUN (1:4).
036800     MOVE '-'                          TO WS-TIMESTAMP-RUN (5:1).
036900     MOVE WS-DS-MES                    TO WS-TIMESTAMP-RUN (6:2).
037000     MOVE '-'                          TO WS-TIMESTAMP-RUN (8:1).
037100     MOVE WS-DS-DIA                    TO WS-TIMESTAMP-RUN (9:2).
037200     MOVE '-'                          TO WS-TIMESTAMP-RUN (11:1).
037300     MOVE WS-HS-HORA                   TO WS-TIMESTAMP-RUN (12:2).
037400     MOVE '.'                          TO WS-TIMESTAMP-RUN (14:1).
037500     MOVE WS-HS-MINUTO                 TO WS-TIMESTAMP-RUN (15:2).
037600     MOVE '.'                          TO WS-TIMESTAMP-RUN (17:1).
037700     MOVE WS-HS-SEGUNDO                TO WS-TIMESTAMP-RUN (18:2).
037800     MOVE '.'                          TO WS-TIMESTAMP-RUN (20:1).
037900     MOVE ZERO                         TO WS-TSM-MICRO.
038000 0150-EXIT.
038100     EXIT.
038200*================================================================*
038300 0200-LE-ARMX-PRIM.
038400*----------------------------------------------------------------*
038500*    PRIMEIRA LEITURA DO ARQUIVO DE TRANSACOES DE ARMAZEM.       *
038600*----------------------------------------------------------------*
038700     READ ARMX-ARQ-ENTRADA INTO ARMX-REGISTRO
038800         AT END
038900             MOVE 'S'                  TO WS-SW-FIM-ARMX
039000     END-READ.
039100 0200-EXIT.
039200     EXIT.
039300*================================================================*
039400 0210-PROCESSA-ARMX.
039500*----------------------------------------------------------------*
039600*    DESPACHA A TRANSACAO CORRENTE PARA A REGRA DE NEGOCIO       *
039700*    CORRESPONDENTE, IMPRIME A LINHA DE DETALHE E LE A PROXIMA.  *
039800*----------------------------------------------------------------*
039900     ADD 1                             TO WS-ARMX-LIDOS.            VRS009
040000     ADD 1                             TO WS-SEQNO-SECAO.
040100     MOVE ARMX-ACAO                    TO WS-TXN-ACAO.
040200     MOVE ARMX-COD-UNID-NEGOCIO        TO WS-TXN-COD-UNID-NEGOCIO.
040300     MOVE ARMX-LOCALIZACAO             TO WS-TXN-LOCALIZACAO.
040400     MOVE ARMX-CAPACIDADE              TO WS-TXN-CAPACIDADE.
040500     MOVE ARMX-ESTOQUE                 TO WS-TXN-ESTOQUE.
040600     MOVE SPACES                       TO WS-MOTIVO.
040700     EVALUATE TRUE
040800         WHEN ARMX-ACAO-CRIAR
040900             PERFORM 0300-REGRA-CREATE THRU 0300-EXIT
041000         WHEN ARMX-ACAO-SUBSTITUIR
041100             PERFORM 0400-REGRA-REPLACE THRU 0400-EXIT
041200         WHEN ARMX-ACAO-ARQUIVAR
041300             PERFORM 0500-REGRA-ARCHIVE THRU 0500-EXIT
041400         WHEN OTHER
041500             MOVE 'N'                  TO WS-SW-ACHOU
041600             MOVE 'INVALID ACTION CODE' TO WS-MOTIVO
041700     END-EVALUATE.
041800     PERFORM 0700-IMPRIME-ARMX THRU 0700-EXIT.
041900     READ ARMX-ARQ-ENTRADA INTO ARMX-REGISTRO
042000         AT END
042100             MOVE 'S'                  TO WS-SW-FIM-ARMX
042200     END-READ.
042300 0210-EXIT.
042400     EXIT.
042500*================================================================*
042600 0300-REGRA-CREATE.
042700*----------------------------------------------------------------*
042800*    REGRA DE CRIACAO DE ARMAZEM (REGRAS 1 A 7)                  *
042900*----------------------------------------------------------------*
043000     MOVE 'S'                          TO WS-SW-ACHOU.
043100*        REGRA 1 - CAMPOS OBRIGATORIOS (TESTE VIA ARMX-CAMPOS-R,
043150*        VIDE VRS010 - CAPACIDADE/ESTOQUE NAO PREENCHIDOS FICAM
043170*        EM BRANCO, NAO EM ZERO, ANTES DA ENTRADA NO MASTER)
043180*        VRS011 - CAPACIDADE/ESTOQUE TESTADOS EM SEPARADO, NAO
043190*        MAIS PELO CAMPO COMBINADO (HD-2009-0064)
043200     IF ARMX-R-COD-UNID-NEGOCIO = SPACES
043300        OR ARMX-R-LOCALIZACAO     = SPACES
043410        OR ARMX-R-CAPACIDADE      = SPACES                          VRS011
043420        OR ARMX-R-ESTOQUE         = SPACES                          VRS011
043600         MOVE 'N'                      TO WS-SW-ACHOU
043700         MOVE 'REQUIRED FIELD MISSING' TO WS-MOTIVO
043800         GO TO 0300-EXIT
043900     END-IF.
044000*        REGRA 6 - SANIDADE DE CAPACIDADE/ESTOQUE
044001*        NINGUEM PODE DECLARAR MAIS ESTOQUE DO QUE O ARMAZEM
044002*        COMPORTA FISICAMENTE - E A CAPACIDADE TEM QUE SER
044003*        POSITIVA, SENAO O ARMAZEM NAO SERVE PRA NADA.
044100     IF ARMX-CAPACIDADE NOT > ZERO
044200        OR ARMX-ESTOQUE > ARMX-CAPACIDADE
044300         MOVE 'N'                      TO WS-SW-ACHOU
044400         MOVE 'CAPACITY/STOCK INVALID' TO WS-MOTIVO
044500         GO TO 0300-EXIT
044600     END-IF.
044700*        REGRA 2 - UNICIDADE DO CODIGO DE UNIDADE DE NEGOCIO
044701*        O CODIGO DE UNIDADE DE NEGOCIO E A CHAVE QUE O ERP
044702*        FISCAL USA PRA CASAR NOTA FISCAL COM ARMAZEM - DOIS
044703*        ARMAZENS ATIVOS COM O MESMO CODIGO QUEBRAM ESSE CASA-
044704*        MENTO. A NORMALIZACAO DE CAIXA EVITA QUE 'SP01' E
044705*        'sp01' SEJAM TRATADOS COMO CODIGOS DIFERENTES.
044800*        ENTRE OS ATIVOS (ARMM-T-ATIVO)
044900     MOVE ARMX-COD-UNID-NEGOCIO        TO WS-CMP-A
045000     INSPECT WS-CMP-A
045100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
045200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045300     PERFORM 0301-VERIFICA-1-UNIDADE THRU 0301-EXIT
045400         VARYING ARMM-IDX FROM 1 BY 1
045500         UNTIL ARMM-IDX > ARMM-QTDE-REGISTROS.
045600*        REGRA 3 - LOCALIZACAO DEVE EXISTIR NA TABELA DE REFERENCIA
045601*        A LOCALIZACAO (CIDADE/REGIAO) PRECISA ESTAR CADASTRADA
045602*        NA TABELA DE REFERENCIA (CPYLOCT) PORQUE E LA QUE FICAM
045603*        OS LIMITES DE VAGAS E CAPACIDADE TOTAL DA REGIAO,
045604*        USADOS NA REGRA 4/5 A SEGUIR.
045700     MOVE ARMX-LOCALIZACAO             TO WS-CMP-A.
045800     INSPECT WS-CMP-A
045900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046100     PERFORM 0120-LOCALIZA-LOCALIZACAO THRU 0120-EXIT.
046200     IF NOT WS-LOCALIZ-ACHADA
046300         MOVE 'N'                      TO WS-SW-ACHOU
046400         MOVE 'INVALID LOCATION'       TO WS-MOTIVO
046500         GO TO 0300-EXIT
046600     END-IF.
046700*        REGRAS 4 E 5 - VAGA E ENVELOPE DE CAPACIDADE DA LOCALIZACAO
046701*        CADA LOCALIZACAO TEM UM NUMERO MAXIMO DE ARMAZENS E UM
046702*        TETO DE CAPACIDADE SOMADA (ESPACO FISICO DA REGIAO) -
046703*        ESTAS DUAS REGRAS EXISTEM PARA EVITAR QUE A LOGISTICA
046704*        CADASTRE MAIS ARMAZENS OU MAIS CAPACIDADE DO QUE A
046705*        REGIAO SUPORTA.
046800     MOVE 0                            TO WS-QTDE-ATIVOS-LOCAL.
046900     MOVE 0                       TO WS-SOMA-CAPACIDADE-LOCAL.
047000     PERFORM 0302-SOMA-1-ATIVO THRU 0302-EXIT
047100         VARYING WS-I FROM 1 BY 1
047200         UNTIL WS-I > ARMM-QTDE-REGISTROS.
047300     IF WS-QTDE-ATIVOS-LOCAL NOT < LOCT-MAX-ARMAZENS (LOCT-IDX)
047400         MOVE 'N'                      TO WS-SW-ACHOU
047500         MOVE 'LOCATION HAS NO FREE SLOT' TO WS-MOTIVO
047600         GO TO 0300-EXIT
047700     END-IF.
047800     IF WS-SOMA-CAPACIDADE-LOCAL + ARMX-CAPACIDADE
047900             > LOCT-MAX-CAPACIDADE (LOCT-IDX)
048000         MOVE 'N'                      TO WS-SW-ACHOU
048100         MOVE 'LOCATION CAPACITY EXCEEDED' TO WS-MOTIVO
048200         GO TO 0300-EXIT
048300     END-IF.
048400*        REGRA 7 - GRAVA NOVA VERSAO ATIVA NA TABELA
048401*        O MASTER GUARDA TODAS AS VERSOES DE CADA ARMAZEM (VIDE
048402*        ARMM-T-VERSAO NO CPYARMM) - A CRIACAO SEMPRE ENTRA COMO
048403*        VERSAO 1, ATIVA, PARA MANTER O HISTORICO COMPLETO DESDE
048404*        O PRIMEIRO CADASTRO.
048500     ADD 1                             TO ARMM-QTDE-REGISTROS.
048600     SET ARMM-IDX                      TO ARMM-QTDE-REGISTROS.
048700     MOVE ARMX-COD-UNID-NEGOCIO TO
048800         ARMM-T-COD-UNID-NEGOCIO (ARMM-IDX).
048900     MOVE ARMX-LOCALIZACAO       TO ARMM-T-LOCALIZACAO (ARMM-IDX).
049000     MOVE ARMX-CAPACIDADE        TO ARMM-T-CAPACIDADE (ARMM-IDX).
049100     MOVE ARMX-ESTOQUE           TO ARMM-T-ESTOQUE (ARMM-IDX).
049200     MOVE WS-TIMESTAMP-RUN TO
049300         ARMM-T-DATA-CRIACAO (ARMM-IDX).
049400     MOVE SPACES TO
049500         ARMM-T-DATA-ARQUIVO (ARMM-IDX).
049510*        CAMPOS DE AUDITORIA/LEGADO (VRS006) FICAM EM BRANCO NA
049520*        CRIACAO - AINDA NAO HA USUARIO/LOTE/REGIAO LEGADA PARA
049530*        UM ARMAZEM NOVO
049540     MOVE SPACES TO
049550         ARMM-T-USUARIO-ULT-MANUT (ARMM-IDX)
049560         ARMM-T-ID-LOTE-ULT-MANUT (ARMM-IDX)
049570         ARMM-T-DATA-ULT-MANUT (ARMM-IDX)
049580         ARMM-T-COD-REGIONAL-LEG (ARMM-IDX)
049590         ARMM-T-COD-CENTRO-CUSTO (ARMM-IDX)
049595         ARMM-T-IND-MIGRADO-LEG (ARMM-IDX)
049596         ARMM-T-RESERVADO-EXP-1 (ARMM-IDX)
049597         ARMM-T-RESERVADO-EXP-2 (ARMM-IDX).
049598     MOVE ZERO TO
049599         ARMM-T-VERSAO-LAYOUT (ARMM-IDX).
049600     ADD 1                             TO WS-ARMX-CRIADOS.
049700     ADD 1                             TO WS-TOT-POSTED-CRIAR.
049800 0300-EXIT.
049900     EXIT.
050000*================================================================*
050100 0301-VERIFICA-1-UNIDADE.
050200*----------------------------------------------------------------*
050300*    TESTA UMA OCORRENCIA ATIVA DA TABELA CONTRA O CODIGO DE      *
050400*    UNIDADE DE NEGOCIO DA TRANSACAO (REGRA 2 DO CREATE).        *
050500*----------------------------------------------------------------*
050600     IF ARMM-T-ATIVO (ARMM-IDX)
050700         MOVE ARMM-T-COD-UNID-NEGOCIO (ARMM-IDX) TO WS-CMP-B
050800         INSPECT WS-CMP-B
050900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
051000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051100         IF WS-CMP-A = WS-CMP-B
051200             MOVE 'N'                  TO WS-SW-ACHOU
051300             MOVE 'BUSINESS UNIT CODE ALREADY EXISTS'
051400                                        TO WS-MOTIVO
051500             GO TO 0300-EXIT
051600         END-IF
051700     END-IF.
051800 0301-EXIT.
051900     EXIT.
052000*================================================================*
052100 0302-SOMA-1-ATIVO.
052200*----------------------------------------------------------------*
052300*    ACUMULA VAGA OCUPADA E CAPACIDADE DE UMA OCORRENCIA ATIVA   *
052400*    DA LOCALIZACAO CORRENTE (REGRAS 4 E 5 DO CREATE).           *
052500*----------------------------------------------------------------*
052600     SET ARMM-IDX                      TO WS-I.
052700     IF ARMM-T-ATIVO (ARMM-IDX)
052800         MOVE ARMM-T-LOCALIZACAO (ARMM-IDX) TO WS-CMP-B
052900         INSPECT WS-CMP-B
053000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
053100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053200         IF WS-CMP-A = WS-CMP-B
053300             ADD 1                     TO WS-QTDE-ATIVOS-LOCAL
053400             ADD ARMM-T-CAPACIDADE (ARMM-IDX)
053500                 TO WS-SOMA-CAPACIDADE-LOCAL
053600         END-IF
053700     END-IF.
053800 0302-EXIT.
053900     EXIT.
054000*================================================================*
054100 0400-REGRA-REPLACE.
054200*----------------------------------------------------------------*
054300*    REGRA DE SUBSTITUICAO DE ARMAZEM (REGRAS 1 A 7)             *
054400*----------------------------------------------------------------*
054500     MOVE 'S'                          TO WS-SW-ACHOU.
054600*        REGRA 1 - CAMPOS OBRIGATORIOS E SANIDADE INDEPENDENTE
054601*        MESMA LOGICA DA REGRA 1 DE CRIAR (VRS010) - REPLACE
054602*        TAMBEM PRECISA DE TODOS OS CAMPOS PREENCHIDOS ANTES DE
054603*        COMPARAR COM A VERSAO CORRENTE.
054650*        (TESTE VIA ARMX-CAMPOS-R - VIDE VRS010)
054660*        VRS011 - CAPACIDADE/ESTOQUE TESTADOS EM SEPARADO, NAO
054670*        MAIS PELO CAMPO COMBINADO (HD-2009-0064)
054700     IF ARMX-R-COD-UNID-NEGOCIO = SPACES
054800        OR ARMX-R-LOCALIZACAO     = SPACES
054910        OR ARMX-R-CAPACIDADE      = SPACES
054920        OR ARMX-R-ESTOQUE         = SPACES
055100         MOVE 'N'                      TO WS-SW-ACHOU
055200         MOVE 'REQUIRED FIELD MISSING' TO WS-MOTIVO
055300         GO TO 0400-EXIT
055400     END-IF.
055500     IF ARMX-CAPACIDADE NOT > ZERO
055600         MOVE 'N'                      TO WS-SW-ACHOU
055700         MOVE 'CAPACITY/STOCK INVALID' TO WS-MOTIVO
055800         GO TO 0400-EXIT
055900     END-IF.
056000*        LOCALIZA O ARMAZEM ATIVO CORRENTE PELO CODIGO
056100     MOVE ARMX-COD-UNID-NEGOCIO        TO WS-CMP-A.
056200     INSPECT WS-CMP-A
056300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
056400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
056500     MOVE 'N'                          TO WS-SW-LOCALIZ-OK.
056600     PERFORM 0401-LOCALIZA-1-ATIVO THRU 0401-EXIT
056700         VARYING WS-I FROM 1 BY 1
056800         UNTIL WS-I > ARMM-QTDE-REGISTROS.
056900     IF NOT WS-LOCALIZ-ACHADA
057000         MOVE 'N'                      TO WS-SW-ACHOU
057100         MOVE 'ACTIVE WAREHOUSE NOT FOUND' TO WS-MOTIVO
057200         GO TO 0400-EXIT
057300     END-IF.
057400     SET ARMM-IDX                      TO WS-IDX-ATUAL.
057500*        REGRA 2 - ESTOQUE NOVO DEVE SER IGUAL AO ATUAL
057501*        SUBSTITUIR NAO E O MESMO QUE AJUSTAR ESTOQUE - SE O
057502*        ESTOQUE MUDOU, A TRANSACAO CORRETA E OUTRA (FORA DO
057503*        ESCOPO DESTE PROGRAMA); O REPLACE SO PODE TROCAR
057504*        LOCALIZACAO/CAPACIDADE DE UM ARMAZEM JA EXISTENTE.
057600     IF ARMX-ESTOQUE NOT = ARMM-T-ESTOQUE (ARMM-IDX)
057700         MOVE 'N'                      TO WS-SW-ACHOU
057800         MOVE 'NEW STOCK MUST MATCH CURRENT STOCK' TO WS-MOTIVO
057900         GO TO 0400-EXIT
058000     END-IF.
058100*        REGRA 3 - NOVA CAPACIDADE NAO PODE SER MENOR QUE O ESTOQUE
058101*        SE A NOVA CAPACIDADE FICASSE MENOR QUE O ESTOQUE ATUAL
058102*        O ARMAZEM FICARIA COM MAIS MERCADORIA DO QUE COMPORTA -
058103*        A MESMA SANIDADE DA REGRA 6 DE CRIAR, SO QUE CONTRA O
058104*        ESTOQUE JA GRAVADO.
058200     IF ARMX-CAPACIDADE < ARMM-T-ESTOQUE (ARMM-IDX)
058300         MOVE 'N'                      TO WS-SW-ACHOU
058400         MOVE 'CAPACITY CANNOT BE LOWER THAN CURRENT STOCK'
058500                                        TO WS-MOTIVO
058600         GO TO 0400-EXIT
058700     END-IF.
058800*        REGRA 4 - LOCALIZACAO DESTINO DEVE EXISTIR
058801*        A SUBSTITUICAO PODE MUDAR O ARMAZEM DE REGIAO - A NOVA
058802*        LOCALIZACAO PRECISA EXISTIR NA TABELA DE REFERENCIA DA
058803*        MESMA FORMA QUE NA CRIACAO.
058900     MOVE ARMX-LOCALIZACAO             TO WS-CMP-A.
059000     INSPECT WS-CMP-A
059100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
059200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
059300     PERFORM 0120-LOCALIZA-LOCALIZACAO THRU 0120-EXIT.
059400     IF NOT WS-LOCALIZ-ACHADA
059500         MOVE 'N'                      TO WS-SW-ACHOU
059600         MOVE 'INVALID LOCATION'       TO WS-MOTIVO
059700         GO TO 0400-EXIT
059800     END-IF.
059900*        REGRAS 5 E 6 - VAGA E ENVELOPE DE CAPACIDADE NA LOCALIZACAO
059901*        A CONTAGEM DE VAGA/CAPACIDADE DA LOCALIZACAO DESTINO
059902*        EXCLUI O PROPRIO ARMAZEM (VIDE VRS005) - SENAO ELE
059903*        CONTARIA CONTRA O PROPRIO LIMITE QUE ESTA TENTANDO
059904*        OCUPAR.
060000*        DESTINO, EXCLUINDO O PROPRIO ARMAZEM SENDO SUBSTITUIDO
060100*        (CORRIGIDO NA VRS008 - ANTES CONTAVA EM DOBRO).
060200     MOVE 0                            TO WS-QTDE-ATIVOS-LOCAL.
060300     MOVE 0                       TO WS-SOMA-CAPACIDADE-LOCAL.
060400     PERFORM 0402-SOMA-1-OUTRO THRU 0402-EXIT
060500         VARYING WS-I FROM 1 BY 1
060600         UNTIL WS-I > ARMM-QTDE-REGISTROS.
060700     IF WS-QTDE-ATIVOS-LOCAL NOT < LOCT-MAX-ARMAZENS (LOCT-IDX)
060800         MOVE 'N'                      TO WS-SW-ACHOU
060900         MOVE 'LOCATION HAS NO FREE SLOT' TO WS-MOTIVO
061000         GO TO 0400-EXIT
061100     END-IF.
061200     IF WS-SOMA-CAPACIDADE-LOCAL + ARMX-CAPACIDADE
061300             > LOCT-MAX-CAPACIDADE (LOCT-IDX)
061400         MOVE 'N'                      TO WS-SW-ACHOU
061500         MOVE 'LOCATION CAPACITY EXCEEDED' TO WS-MOTIVO
061600         GO TO 0400-EXIT
061700     END-IF.
061800*        REGRA 7 - ARQUIVA A VERSAO CORRENTE E CRIA NOVA VERSAO ATIVA
061801*        A SUBSTITUICAO NAO SOBRESCREVE A VERSAO ANTIGA - ELA E
061802*        ARQUIVADA E UMA NOVA VERSAO ATIVA E GRAVADA, PRESERVANDO
061803*        O HISTORICO COMPLETO DE MUDANCAS DE LOCALIZACAO/CAPACI-
061804*        DADE DO ARMAZEM PARA FINS DE AUDITORIA.
061900     SET ARMM-IDX                      TO WS-IDX-ATUAL.
062000     MOVE WS-TIMESTAMP-RUN TO
062100         ARMM-T-DATA-ARQUIVO (ARMM-IDX).
062200     ADD 1                             TO ARMM-QTDE-REGISTROS.
062300     SET ARMM-IDX                      TO ARMM-QTDE-REGISTROS.
062400     MOVE ARMX-COD-UNID-NEGOCIO TO
062500         ARMM-T-COD-UNID-NEGOCIO (ARMM-IDX).
062600     MOVE ARMX-LOCALIZACAO       TO ARMM-T-LOCALIZACAO (ARMM-IDX).
062700     MOVE ARMX-CAPACIDADE        TO ARMM-T-CAPACIDADE (ARMM-IDX).
062800     MOVE ARMX-ESTOQUE           TO ARMM-T-ESTOQUE (ARMM-IDX).
062900     MOVE WS-TIMESTAMP-RUN TO
063000         ARMM-T-DATA-CRIACAO (ARMM-IDX).
063100     MOVE SPACES TO
063200         ARMM-T-DATA-ARQUIVO (ARMM-IDX).
063210*        CAMPOS DE AUDITORIA/LEGADO (VRS006) FICAM EM BRANCO NA
063220*        NOVA VERSAO ATIVA GERADA PELA SUBSTITUICAO
063230     MOVE SPACES TO
063240         ARMM-T-USUARIO-ULT-MANUT (ARMM-IDX)
063250         ARMM-T-ID-LOTE-ULT-MANUT (ARMM-IDX)
063260         ARMM-T-DATA-ULT-MANUT (ARMM-IDX)
063270         ARMM-T-COD-REGIONAL-LEG (ARMM-IDX)
063280         ARMM-T-COD-CENTRO-CUSTO (ARMM-IDX)
063285         ARMM-T-IND-MIGRADO-LEG (ARMM-IDX)
063290         ARMM-T-RESERVADO-EXP-1 (ARMM-IDX)
063295         ARMM-T-RESERVADO-EXP-2 (ARMM-IDX).
063297     MOVE ZERO TO
063298         ARMM-T-VERSAO-LAYOUT (ARMM-IDX).
063300     ADD 1                             TO WS-ARMX-SUBSTITUIDOS.
063400     ADD 1                             TO WS-TOT-POSTED-SUBST.
063500 0400-EXIT.
063600     EXIT.
063700*================================================================*
063800 0401-LOCALIZA-1-ATIVO.
063900*----------------------------------------------------------------*
064000*    LOCALIZA A VERSAO ATIVA CORRENTE DO ARMAZEM PELO CODIGO DE  *
064100*    UNIDADE DE NEGOCIO (REPLACE).                               *
064200*----------------------------------------------------------------*
064300     SET ARMM-IDX                      TO WS-I.
064400     IF ARMM-T-ATIVO (ARMM-IDX)
064500         MOVE ARMM-T-COD-UNID-NEGOCIO (ARMM-IDX) TO WS-CMP-B
064600         INSPECT WS-CMP-B
064700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
064800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064900         IF WS-CMP-A = WS-CMP-B
065000             MOVE 'S'                  TO WS-SW-LOCALIZ-OK
065100             MOVE WS-I                 TO WS-IDX-ATUAL
065200             SET WS-I                  TO ARMM-QTDE-REGISTROS
065300         END-IF
065400     END-IF.
065500 0401-EXIT.
065600     EXIT.
065700*================================================================*
065800 0402-SOMA-1-OUTRO.
065900*----------------------------------------------------------------*
066000*    ACUMULA VAGA OCUPADA E CAPACIDADE NA LOCALIZACAO DESTINO,   *
066100*    EXCLUINDO O PROPRIO ARMAZEM SENDO SUBSTITUIDO (REPLACE) -   *
066200*    CORRIGIDO NA VRS008, ANTES CONTAVA EM DOBRO.                *
066300*----------------------------------------------------------------*
066400     IF WS-I NOT = WS-IDX-ATUAL                                     VRS008
066500         SET ARMM-IDX                  TO WS-I
066600         IF ARMM-T-ATIVO (ARMM-IDX)
066700             MOVE ARMM-T-LOCALIZACAO (ARMM-IDX) TO WS-CMP-B
066800             INSPECT WS-CMP-B
066900                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
067000                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067100             IF WS-CMP-A = WS-CMP-B
067200                 ADD 1                 TO WS-QTDE-ATIVOS-LOCAL
067300                 ADD ARMM-T-CAPACIDADE (ARMM-IDX)
067400                     TO WS-SOMA-CAPACIDADE-LOCAL
067500             END-IF
067600         END-IF
067700     END-IF.
067800 0402-EXIT.
067900     EXIT.
068000*================================================================*
068100 0500-REGRA-ARCHIVE.
068200*----------------------------------------------------------------*
068300*    REGRA DE ARQUIVAMENTO DE ARMAZEM (REGRAS 1 A 4)             *
068400*----------------------------------------------------------------*
068500     MOVE 'S'                          TO WS-SW-ACHOU.
068600*        REGRA 1 - CODIGO OBRIGATORIO
068601*        SEM O CODIGO NAO HA COMO SABER QUAL ARMAZEM ARQUIVAR.
068700     IF ARMX-COD-UNID-NEGOCIO = SPACES
068800         MOVE 'N'                      TO WS-SW-ACHOU
068900         MOVE 'BUSINESS UNIT CODE REQUIRED' TO WS-MOTIVO
069000         GO TO 0500-EXIT
069100     END-IF.
069200*        REGRA 2 - DEVE EXISTIR ALGUMA VERSAO COM ESSE CODIGO
069201*        O ARQUIVAMENTO SO FAZ SENTIDO SE HOUVER AO MENOS UMA
069202*        VERSAO DO ARMAZEM NO MASTER, ATIVA OU JA ARQUIVADA -
069203*        SENAO A TRANSACAO ESTA TENTANDO ARQUIVAR ALGO QUE
069204*        NUNCA EXISTIU.
069300     MOVE ARMX-COD-UNID-NEGOCIO        TO WS-CMP-A.
069400     INSPECT WS-CMP-A
069500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
069600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
069700     MOVE 'N'                          TO WS-SW-LOCALIZ-OK.
069800     PERFORM 0501-LOCALIZA-1-VERSAO THRU 0501-EXIT
069900         VARYING WS-I FROM 1 BY 1
070000         UNTIL WS-I > ARMM-QTDE-REGISTROS.
070100     IF NOT WS-LOCALIZ-ACHADA
070200         MOVE 'N'                      TO WS-SW-ACHOU
070300         MOVE 'WAREHOUSE NOT FOUND'    TO WS-MOTIVO
070400         GO TO 0500-EXIT
070500     END-IF.
070600*        REGRA 3 - NAO PODE ESTAR JA ARQUIVADO
070601*        EVITA ARQUIVAR DUAS VEZES A MESMA VERSAO - A SEGUNDA
070602*        TENTATIVA E REJEITADA PARA NAO DUPLICAR A DATA DE
070603*        ARQUIVAMENTO NO HISTORICO.
070700     SET ARMM-IDX                      TO WS-IDX-ATUAL.
070800     IF NOT ARMM-T-ATIVO (ARMM-IDX)
070900         MOVE 'N'                      TO WS-SW-ACHOU
071000         MOVE 'ALREADY ARCHIVED'       TO WS-MOTIVO
071100         GO TO 0500-EXIT
071200     END-IF.
071300*        REGRA 4 - ARQUIVA
071301*        MARCA A VERSAO ATIVA COMO ARQUIVADA (ARMM-T-ATIVO = 'N')
071302*        SEM APAGAR O REGISTRO - O MASTER NUNCA PERDE LINHA DE
071303*        ARMAZEM, SO MUDA DE STATUS.
071400     MOVE WS-TIMESTAMP-RUN TO
071500         ARMM-T-DATA-ARQUIVO (ARMM-IDX).
071600     ADD 1                             TO WS-ARMX-ARQUIVADOS.
071700     ADD 1                             TO WS-TOT-POSTED-ARQUIV.
071800 0500-EXIT.
071900     EXIT.
072000*================================================================*
072100 0501-LOCALIZA-1-VERSAO.
072200*----------------------------------------------------------------*
072300*    LOCALIZA QUALQUER VERSAO (ATIVA OU ARQUIVADA) COM O CODIGO  *
072400*    DE UNIDADE DE NEGOCIO RECEBIDO (ARCHIVE).                   *
072500*----------------------------------------------------------------*
072600     SET ARMM-IDX                      TO WS-I.
072700     MOVE ARMM-T-COD-UNID-NEGOCIO (ARMM-IDX) TO WS-CMP-B.
072800     INSPECT WS-CMP-B
072900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
073000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
073100     IF WS-CMP-A = WS-CMP-B
073200         MOVE 'S'                      TO WS-SW-LOCALIZ-OK
073300         MOVE WS-I                     TO WS-IDX-ATUAL
073400         SET WS-I                      TO ARMM-QTDE-REGISTROS
073500     END-IF.
073600 0501-EXIT.
073700     EXIT.
073800*================================================================*
073900 0600-COPIA-ARMM-RESTO.
074000*----------------------------------------------------------------*
074100*    REESCREVE O MASTER DE ARMAZENS POR INTEIRO A PARTIR DA      *
074200*    TABELA EM MEMORIA - AS LINHAS NAO TOCADAS POR NENHUMA       *
074300*    TRANSACAO SAEM IDENTICAS A COMO ENTRARAM, E AS CRIADAS OU   *
074400*    ARQUIVADAS NESTE RUN SAEM JA ATUALIZADAS.                   *
074500*----------------------------------------------------------------*
074600     PERFORM 0601-GRAVA-1-REGISTRO THRU 0601-EXIT
074700         VARYING ARMM-IDX FROM 1 BY 1
074800         UNTIL ARMM-IDX > ARMM-QTDE-REGISTROS.
074900 0600-EXIT.
075000     EXIT.
075100*================================================================*
075200 0601-GRAVA-1-REGISTRO.
075300*----------------------------------------------------------------*
075400*    REESCREVE UMA OCORRENCIA DA TABELA EM MEMORIA NO MASTER DE  *
075500*    SAIDA.                                                     *
075600*----------------------------------------------------------------*
075700     MOVE ARMM-T-REGISTRO (ARMM-IDX) TO ARMM-REC-FD-OUT.
075800     WRITE ARMM-REC-FD-OUT.
075900 0601-EXIT.
076000     EXIT.
076100*================================================================*
076200 0700-IMPRIME-ARMX.
076300*----------------------------------------------------------------*
076400*    IMPRIME A LINHA DE DETALHE DA TRANSACAO DE ARMAZEM CORRENTE.*
076500*----------------------------------------------------------------*
076600     MOVE SPACE                        TO RPT-LINHA-DETALHE.
076700     MOVE WS-SEQNO-SECAO                TO RPT-DET-SEQNO.
076800     MOVE WS-TXN-ACAO                   TO RPT-DET-ACTION.
076900     MOVE WS-TXN-COD-UNID-NEGOCIO       TO RPT-DET-KEY.
077000     IF WS-ACHOU-SIM
077100         MOVE 'POSTED'                  TO RPT-DET-STATUS
077200     ELSE
077300         MOVE 'REJECTED'                TO RPT-DET-STATUS
077400         ADD 1                          TO WS-ARMX-REJEITADOS
077500         EVALUATE TRUE
077600             WHEN ARMX-ACAO-CRIAR
077700                 ADD 1                  TO WS-TOT-REJECT-CRIAR      VRS007
077800             WHEN ARMX-ACAO-SUBSTITUIR
077900                 ADD 1                  TO WS-TOT-REJECT-SUBST
078000             WHEN ARMX-ACAO-ARQUIVAR
078100                 ADD 1                  TO WS-TOT-REJECT-ARQUIV
078200             WHEN OTHER
078300                 CONTINUE
078400         END-EVALUATE
078500     END-IF.
078600     MOVE WS-MOTIVO                    TO RPT-DET-REASON.
078700     WRITE RELT-REC-FD                 FROM RPT-LINHA-DETALHE.
078800 0700-EXIT.
078900     EXIT.
079000*================================================================*
079100 0800-TOTAIS-ARMX.
079200*----------------------------------------------------------------*
079300*    LINHAS DE TOTAL POR ACAO E TOTAL GERAL DA SECAO DE          *
079400*    ARMAZENS.                                                   *
079500*----------------------------------------------------------------*
079600     MOVE SPACE                        TO RPT-LINHA-BRANCO.
079700     WRITE RELT-REC-FD                 FROM RPT-LINHA-BRANCO.
079800     MOVE SPACE                        TO RPT-LINHA-TOTAL-ACAO.
079900     MOVE 'CREATE'                     TO RPT-TOT-ACTION.
080000     MOVE WS-TOT-POSTED-CRIAR          TO RPT-TOT-POSTED.
080100     MOVE WS-TOT-REJECT-CRIAR          TO RPT-TOT-REJECTED.
080200     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-ACAO.
080300     MOVE 'REPLACE'                    TO RPT-TOT-ACTION.
080400     MOVE WS-TOT-POSTED-SUBST          TO RPT-TOT-POSTED.
080500     MOVE WS-TOT-REJECT-SUBST          TO RPT-TOT-REJECTED.
080600     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-ACAO.
080700     MOVE 'ARCHIVE'                    TO RPT-TOT-ACTION.
080800     MOVE WS-TOT-POSTED-ARQUIV         TO RPT-TOT-POSTED.
080900     MOVE WS-TOT-REJECT-ARQUIV         TO RPT-TOT-REJECTED.
081000     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-ACAO.
081100     MOVE SPACE                        TO RPT-LINHA-TOTAL-SECAO.
081200     COMPUTE RPT-TS-POSTED = WS-TOT-POSTED-CRIAR
081300                           + WS-TOT-POSTED-SUBST
081400                           + WS-TOT-POSTED-ARQUIV.
081500     MOVE WS-ARMX-REJEITADOS            TO RPT-TS-REJECTED.
081600     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-SECAO.
081700 0800-EXIT.
081800     EXIT.
081900*================================================================*
082000 0900-GRAVA-CONTROLE.
082100*----------------------------------------------------------------*
082200*    GRAVA O UNICO REGISTRO DE TOTAIS DO PASSO PARA O LOJP0100   *
082300*    MONTAR O RESUMO FINAL COMBINADO DO RUN.                      *
082400*----------------------------------------------------------------*
082500     MOVE SPACES                       TO CTLF-REC-FD.
082600     MOVE WS-ARMX-CRIADOS              TO CTLF-ARMX-CRIADOS.
082700     MOVE WS-ARMX-SUBSTITUIDOS         TO CTLF-ARMX-SUBSTITUIDOS.
082800     MOVE WS-ARMX-ARQUIVADOS           TO CTLF-ARMX-ARQUIVADOS.
082900     MOVE WS-ARMX-REJEITADOS           TO CTLF-ARMX-REJEITADOS.
083000     MOVE WS-ARMX-LIDOS                TO CTLF-ARMX-LIDOS.
083100     WRITE CTLF-REC-FD.
083200 0900-EXIT.
083300     EXIT.
083400*================================================================*
083500 0990-ENCERRA.
083600*----------------------------------------------------------------*
083700*    FECHA TODOS OS ARQUIVOS DO PASSO. O RELATORIO PERMANECE NO  *
083800*    DISCO/FITA PARA SER REABERTO EM MODO EXTEND PELO LOJP0100.  *
083900*----------------------------------------------------------------*
084000     CLOSE ARMX-ARQ-ENTRADA
084100           ARMM-ARQ-ENTRADA
084200           ARMM-ARQ-SAIDA
084300           RELT-ARQ-SAIDA
084400           CTLF-ARQ-SAIDA.
084500 0990-EXIT.
084600     EXIT.
