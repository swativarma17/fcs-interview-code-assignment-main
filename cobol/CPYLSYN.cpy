000100*================================================================*
000200* COPY BOOK : CPYLSYN                                           *
000300* ANALISTA  : F9471854 VERA MACEDO                                *
000400* DATA      : 14/03/1989                                         *
000500* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000600* LINGUAGEM : COBOL                                              *
000700* OBJETIVO  : LAYOUT DO REGISTRO DE SINCRONIA COM O SISTEMA      *
000800*             LEGADO DE LOJAS - UM REGISTRO POR ALTERACAO DE     *
000900*             LOJA JA EFETIVADA NO MASTER (LOJM).                *
001000* OBSERVACAO: PATCH E UPDATE GERAM AMBOS LSYN-ACAO = 'UPDATE'.   *
001100*             NUNCA E GERADO PARA UMA TRANSACAO REJEITADA.       *
001200*----------------------------------------------------------------*
001300* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                      *
001400*================================================================*
001500*
001600 01  LSYN-REGISTRO.
001700     03  LSYN-ACAO                     PIC  X(06).
001800     03  LSYN-TIMESTAMP                PIC  X(26).
001900     03  LSYN-ID                       PIC  9(09).
002000     03  LSYN-NOME                     PIC  X(40).
002100     03  LSYN-QTDE-PRODUTOS-ESTOQUE    PIC  9(09).
002200     03  FILLER                        PIC  X(02).
002300*
