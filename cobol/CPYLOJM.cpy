000100*================================================================*
000200* COPY BOOK : CPYLOJM                                            *
000300* ANALISTA  : F9471854 VERA MACEDO                                *
000400* DATA      : 14/03/1989                                         *
000500* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000600* LINGUAGEM : COBOL                                              *
000700* OBJETIVO  : LAYOUT DO MASTER DE LOJAS (LOJM). UM REGISTRO POR  *
000800*             LOJA, CHAVEADO POR LOJM-ID (CHAVE SURROGATE).      *
000900* OBSERVACAO: LOJM-ID E ATRIBUIDO PELO PROGRAMA NA CRIACAO - O   *
001000*             LAYOUT DE TRANSACAO (CPYLOJX) NUNCA FORNECE UM ID  *
001100*             PARA A ACAO CREATE.                                *
001200*----------------------------------------------------------------*
001205* VRS005 T30218   16/02/2009 - INCLUSAO DE CAMPOS DE AUDITORIA   *
001210*                              DA ULTIMA MANUTENCAO (USUARIO E   *
001215*                              LOTE), DE CAMPOS LEGADOS DO       *
001220*                              SISTEMA ANTERIOR (REGIAO, VERSAO  *
001225*                              DE LAYOUT) E DE BLOCOS RESERVADOS *
001230*                              PARA EXPANSAO FUTURA (HD-2009-    *
001235*                              0066). NENHUM CAMPO NOVO E USADO  *
001240*                              PELAS REGRAS DO LOJP0100 POR      *
001245*                              ENQUANTO.                        *
001250* VRS004 T30218   11/02/2009 - LOJM-NOME-R PASSA A SER USADA DE  *
001260*                              FATO PELO LOJP0100 NA IMPRESSAO   *
001270*                              DO DETALHE DE CREATE (HD-2009-    *
001280*                              0062).                            *
001300* VRS003 F9471854 22/02/1999 - AJUSTE Y2K: NENHUM CAMPO DE DATA  *
001400*                              NESTE MASTER - SOMENTE REVISAO.   *
001500* VRS002 R77201   11/08/1991 - AUMENTO DE LOJM-NOME DE X(25)     *
001600*                              PARA X(40) (RAZAO SOCIAL LONGA).  *
001700* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                      *
001800*================================================================*
001900*
002000 01  LOJM-REGISTRO.
002100     03  LOJM-ID                       PIC  9(09).
002200     03  LOJM-NOME                     PIC  X(40).
002300     03  LOJM-QTDE-PRODUTOS-ESTOQUE    PIC  9(09).
002400     03  FILLER                        PIC  X(02).
002410*--------------------------------------------------------------*
002412*    AUDITORIA DA ULTIMA MANUTENCAO (VRS005) - SO' INFORMATIVO   *
002414*--------------------------------------------------------------*
002416     03  LOJM-USUARIO-ULT-MANUT        PIC  X(08).
002418     03  LOJM-ID-LOTE-ULT-MANUT        PIC  X(08).
002420*--------------------------------------------------------------*
002422*    CAMPOS LEGADOS DA MIGRACAO DO SISTEMA ANTERIOR (VRS005)    *
002424*--------------------------------------------------------------*
002426     03  LOJM-COD-REGIAO-LEGADO        PIC  X(04).
002428     03  LOJM-VERSAO-LAYOUT            PIC  9(02).
002430*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE MASTER
002432     03  LOJM-RESERVADO-EXPANSAO-1     PIC  X(20).
002434     03  LOJM-RESERVADO-EXPANSAO-2     PIC  X(20).
002500*
002600*--------------------------------------------------------------*
002700*    REDEFINE DO NOME EM BLOCOS DE 10 PARA ROTINA DE IMPRESSAO  *
002800*    CONDENSADA DO RELATORIO DE EXCECAO/ATIVIDADE (COLUNA KEY). *
002900*--------------------------------------------------------------*
003000 01  LOJM-NOME-R REDEFINES LOJM-REGISTRO.
003100     03  FILLER                        PIC  X(09).
003200     03  LOJM-NR-BLOCO1                PIC  X(10).
003300     03  LOJM-NR-BLOCO2                PIC  X(10).
003400     03  LOJM-NR-BLOCO3                PIC  X(10).
003500     03  LOJM-NR-BLOCO4                PIC  X(10).
003600     03  FILLER                        PIC  X(73).
003700*
003800*--------------------------------------------------------------*
003900*    TABELA EM MEMORIA DO MASTER COMPLETO - LIDA POR INTEIRO NO *
004000*    INICIO DO RUN E REESCRITA POR INTEIRO NO FIM (VIDE         *
004100*    0100-ABRE-E-CARREGA E 0950-REESCREVE-LOJM).                *
004200*--------------------------------------------------------------*
004300 01  LOJM-TABELA.
004400     03  LOJM-QTDE-REGISTROS           PIC  9(05) COMP
004500                                        VALUE ZERO.
004600     03  LOJM-OCORRENCIA OCCURS 1 TO 2000 TIMES
004700                          DEPENDING ON LOJM-QTDE-REGISTROS
004800                          INDEXED BY LOJM-IDX.
004900         05  LOJM-T-ID                 PIC  9(09).
005000         05  LOJM-T-NOME               PIC  X(40).
005100         05  LOJM-T-QTDE-PRODUTOS      PIC  9(09).
005200         05  LOJM-T-ATIVO              PIC  X(01) VALUE 'S'.
005300             88  LOJM-T-REMOVIDA       VALUE 'N'.
005350         05  LOJM-T-USUARIO-ULT-MANUT  PIC  X(08).
005360         05  LOJM-T-ID-LOTE-ULT-MANUT  PIC  X(08).
005370         05  LOJM-T-COD-REGIAO-LEGADO  PIC  X(04).
005380         05  LOJM-T-VERSAO-LAYOUT      PIC  9(02).
005390         05  LOJM-T-RESERVADO-EXP-1    PIC  X(20).
005395         05  LOJM-T-RESERVADO-EXP-2    PIC  X(20).
005400         05  FILLER                    PIC  X(01).
005500*
005600*--------------------------------------------------------------*
005700*    MAIOR ID JA ATRIBUIDO - USADO PELO GERADOR DE PROXIMO ID   *
005800*    NA ACAO CREATE (0300-REGRA-CREATE).                        *
005900*--------------------------------------------------------------*
006000 01  LOJM-MAIOR-ID                     PIC  9(09) COMP
006100                                        VALUE ZERO.
006200*
