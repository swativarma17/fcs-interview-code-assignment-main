000100*================================================================*
000200* COPY BOOK : CPYLOJX                                            *
000300* ANALISTA  : F9471854 VERA MACEDO                                *
000400* DATA      : 14/03/1989                                         *
000500* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000600* LINGUAGEM : COBOL                                              *
000700* OBJETIVO  : LAYOUT DA TRANSACAO DE MANUTENCAO DE LOJA          *
000800*             (CREATE/UPDATE/PATCH/DELETE), UM REGISTRO POR      *
000900*             ACAO.                                             *
001000* OBSERVACAO: LOJX-ID VEM EM BRANCO/ZERO QUANDO A ACAO FOR       *
001100*             CREATE. EM PATCH, LOJX-NOME EM BRANCO OU           *
001200*             LOJX-QTDE-PRODUTOS ZERADA SIGNIFICAM "SEM          *
001300*             ALTERACAO" (NAO SAO SOBRESCRITOS) - UM PATCH COM   *
001350*             OS DOIS CAMPOS ASSIM AINDA E' ACEITO, DESDE QUE A  *
001370*             LOJA EXISTA (VIDE VRS007 DO LOJP0100).             *
001400*----------------------------------------------------------------*
001450* VRS003 T30218   16/02/2009 - INCLUSAO DOS CAMPOS DE RASTREIO DA  *
001460*                              ORIGEM DA TRANSACAO (USUARIO, LOTE *
001470*                              E TERMINAL) PARA ATENDER AUDITORIA *
001480*                              DE ACESSO (HD-2009-0066). NENHUM   *
001490*                              DOS CAMPOS NOVOS E USADO PELAS     *
001495*                              REGRAS DO LOJP0100 POR ENQUANTO.   *
001500* VRS002 F9471854 22/02/1999 - AJUSTE Y2K (NENHUM CAMPO DE DATA  *
001600*                              NESTE LAYOUT - SOMENTE REVISAO).  *
001700* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                      *
001800*================================================================*
001900*
002000 01  LOJX-REGISTRO.
002100     03  LOJX-ACAO                     PIC  X(06).
002200         88  LOJX-ACAO-CRIAR           VALUE 'CREATE'.
002300         88  LOJX-ACAO-ATUALIZAR       VALUE 'UPDATE'.
002400         88  LOJX-ACAO-RETOCAR         VALUE 'PATCH '.
002500         88  LOJX-ACAO-REMOVER         VALUE 'DELETE'.
002600     03  LOJX-ID                       PIC  9(09).
002700     03  LOJX-NOME                     PIC  X(40).
002800     03  LOJX-QTDE-PRODUTOS-ESTOQUE    PIC  9(09).
002850*--------------------------------------------------------------*
002860*    RASTREIO DE ORIGEM DA TRANSACAO (VRS003) - SO' PARA         *
002870*    AUDITORIA, NAO PARTICIPA DE NENHUMA REGRA DE NEGOCIO.       *
002880*--------------------------------------------------------------*
002890     03  LOJX-USUARIO-ORIGEM           PIC  X(08).
002895     03  LOJX-ID-LOTE                  PIC  X(08).
002896     03  LOJX-TERMINAL-ORIGEM          PIC  X(08).
002897     03  LOJX-COD-MOTIVO-LEGADO        PIC  X(04).
002898*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE TRANSACAO
002899     03  LOJX-RESERVADO-EXPANSAO       PIC  X(20).
002900     03  FILLER                        PIC  X(02).
003000*
