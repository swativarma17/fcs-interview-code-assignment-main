000100*================================================================*
000200* COPY BOOK : CPYARMX                                            *
000300* ANALISTA  : F9471854 VERA MACEDO                                *
000400* DATA      : 14/03/1989                                         *
000500* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000600* LINGUAGEM : COBOL                                              *
000700* OBJETIVO  : LAYOUT DA TRANSACAO DE MANUTENCAO DE ARMAZEM       *
000800*             (CRIAR/SUBSTITUIR/ARQUIVAR), UM REGISTRO POR ACAO. *
000900* OBSERVACAO: ARMX-LOCALIZACAO, ARMX-CAPACIDADE E ARMX-ESTOQUE   *
001000*             FICAM EM BRANCO/ZERO QUANDO A ACAO FOR ARCHIVE.    *
001100*----------------------------------------------------------------*
001105* VRS004 T30218   14/02/2009 - ARMX-R-CAP-ESTOQUE (CAMPO UNICO   *
001110*                              DE 20 POSICOES) SUBSTITUIDO POR   *
001115*                              ARMX-R-CAPACIDADE/ARMX-R-ESTOQUE  *
001120*                              EM SEPARADO - O TESTE COMBINADO   *
001125*                              DEIXAVA PASSAR TRANSACAO COM UM   *
001130*                              DOS DOIS CAMPOS EM BRANCO E O     *
001135*                              OUTRO PREENCHIDO (HD-2009-0064).  *
001150* VRS003 T30218   11/02/2009 - ARMX-CAMPOS-R PASSA A SER USADA   *
001160*                              DE FATO PELO ARMP0100 NA REGRA 1  *
001170*                              DE CRIAR/SUBSTITUIR (HD-2009-0061)*
001200* VRS002 F9471854 22/02/1999 - AJUSTE Y2K (NENHUM CAMPO DE DATA  *
001300*                              NESTE LAYOUT - SOMENTE REVISAO).  *
001400* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                      *
001500*================================================================*
001600*
001700 01  ARMX-REGISTRO.
001800     03  ARMX-ACAO                     PIC  X(07).
001900         88  ARMX-ACAO-CRIAR           VALUE 'CREATE '.
002000         88  ARMX-ACAO-SUBSTITUIR      VALUE 'REPLACE'.
002100         88  ARMX-ACAO-ARQUIVAR        VALUE 'ARCHIVE'.
002200     03  ARMX-COD-UNID-NEGOCIO         PIC  X(20).
002300     03  ARMX-LOCALIZACAO              PIC  X(20).
002400     03  ARMX-CAPACIDADE               PIC  9(09).
002500     03  ARMX-ESTOQUE                  PIC  9(09).
002600     03  FILLER                        PIC  X(02).
002700*
002800*--------------------------------------------------------------*
002900*    REDEFINE PARA TESTE RAPIDO DE CAMPOS EM BRANCO NA VALIDA-  *
003000*    CAO DE CAMPO OBRIGATORIO (REGRA 1 DE CREATE/REPLACE).      *
003050*    CAPACIDADE E ESTOQUE SAO TESTADOS EM SEPARADO (VRS004) -   *
003060*    UM CAMPO UNICO COBRINDO OS DOIS NAO PEGA O CASO DE SO UM   *
003070*    DELES FICAR EM BRANCO NA TRANSACAO.                        *
003100*--------------------------------------------------------------*
003200 01  ARMX-CAMPOS-R REDEFINES ARMX-REGISTRO.
003300     03  FILLER                        PIC  X(07).
003400     03  ARMX-R-COD-UNID-NEGOCIO       PIC  X(20).
003500     03  ARMX-R-LOCALIZACAO            PIC  X(20).
003510     03  ARMX-R-CAPACIDADE             PIC  X(09).
003520     03  ARMX-R-ESTOQUE                PIC  X(09).
003530     03  FILLER                        PIC  X(02).
003700*
