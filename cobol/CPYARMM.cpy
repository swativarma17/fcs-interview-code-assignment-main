000100*================================================================*
000200* COPY BOOK : CPYARMM                                            *
000300* ANALISTA  : F9471854 VERA MACEDO                                *
000400* DATA      : 14/03/1989                                         *
000500* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000600* LINGUAGEM : COBOL                                              *
000700* OBJETIVO  : LAYOUT DO MASTER DE ARMAZENS (ARMM). UM REGISTRO   *
000800*             POR VERSAO DE ARMAZEM (ATIVA OU ARQUIVADA); UM     *
000900*             MESMO CODIGO DE UNIDADE DE NEGOCIO PODE TER VARIAS *
001000*             VERSOES NO TEMPO (HISTORICO POR ARQUIVA+CRIA), MAS *
001100*             NO MAXIMO UMA COM ARMM-DATA-ARQUIVO EM BRANCO.     *
001200* OBSERVACAO: A COMPARACAO DE ARMM-COD-UNID-NEGOCIO E DE         *
001300*             ARMM-LOCALIZACAO E SEMPRE FEITA EM MAIUSCULAS.     *
001400*----------------------------------------------------------------*
001410* VRS006 T30218   16/02/2009 - INCLUSAO DE CAMPOS DE AUDITORIA   *
001415*                              DA ULTIMA MANUTENCAO (USUARIO,    *
001420*                              LOTE E TIMESTAMP), DE CAMPOS      *
001425*                              LEGADOS DO SISTEMA ANTERIOR       *
001430*                              (REGIONAL, CENTRO DE CUSTO, FLAG  *
001435*                              DE MIGRACAO) E DE BLOCOS RESER-   *
001440*                              VADOS PARA EXPANSAO FUTURA DO     *
001445*                              LAYOUT (HD-2009-0066). NENHUM     *
001450*                              CAMPO NOVO E USADO PELAS REGRAS   *
001455*                              DO ARMP0100 POR ENQUANTO.         *
001500* VRS005 F9471854 22/02/1999 - AJUSTE Y2K: TIMESTAMP DE CRIACAO  *
001600*                              E ARQUIVAMENTO PASSAM A TRAZER O  *
001700*                              SECULO COMPLETO (CCYY) NO LAYOUT  *
001800*                              REDEFINIDO.                      *
001900* VRS004 R77201   09/11/1994 - INCLUSAO DO REDEFINES DE DATA/    *
002000*                              HORA PARA RELATORIOS GERENCIAIS.  *
002100* VRS003 R77201   18/06/1992 - INCLUSAO DO INDICADOR 88 DE       *
002200*                              ARMAZEM ATIVO/ARQUIVADO.          *
002300* VRS002 F9471854 02/09/1990 - AUMENTO DE ARMM-CAPACIDADE E      *
002400*                              ARMM-ESTOQUE DE 9(05) PARA 9(09)  *
002500*                              (CLIENTES COM VOLUME MAIOR).      *
002600* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                      *
002700*================================================================*
002800*
002900 01  ARMM-REGISTRO.
003000*--------------------------------------------------------------*
003100*    CHAVE DE NEGOCIO - UNICA ENTRE AS VERSOES ATIVAS           *
003200*--------------------------------------------------------------*
003300     03  ARMM-COD-UNID-NEGOCIO         PIC  X(20).
003400     03  ARMM-LOCALIZACAO              PIC  X(20).
003500*--------------------------------------------------------------*
003600*    CAPACIDADE E ESTOQUE - CONTAGENS INTEIRAS, SEM CASAS       *
003700*    DECIMAIS E SEM MODO DE ARREDONDAMENTO (NAO SAO VALORES     *
003800*    MONETARIOS).                                               *
003900*--------------------------------------------------------------*
004000     03  ARMM-CAPACIDADE               PIC  9(09).
004100     03  ARMM-ESTOQUE                  PIC  9(09).
004200*--------------------------------------------------------------*
004300*    TIMESTAMPS NO FORMATO YYYY-MM-DD-HH.MM.SS.NNNNNN           *
004400*--------------------------------------------------------------*
004500     03  ARMM-DATA-CRIACAO             PIC  X(26).
004600     03  ARMM-DATA-ARQUIVO             PIC  X(26).
004700*        BRANCO/LOW-VALUES ENQUANTO O ARMAZEM ESTIVER ATIVO
004800         88  ARMM-ATIVO                VALUE SPACES.
004810*--------------------------------------------------------------*
004815*    AUDITORIA DA ULTIMA MANUTENCAO (VRS006) - SO' INFORMATIVO,  *
004820*    NAO PARTICIPA DE NENHUMA REGRA DE NEGOCIO DO ARMP0100.      *
004825*--------------------------------------------------------------*
004830     03  ARMM-USUARIO-ULT-MANUT        PIC  X(08).
004835     03  ARMM-ID-LOTE-ULT-MANUT        PIC  X(08).
004840     03  ARMM-DATA-ULT-MANUT           PIC  X(26).
004845*--------------------------------------------------------------*
004850*    CAMPOS LEGADOS CARREGADOS NA MIGRACAO DO SISTEMA ANTERIOR  *
004855*    (VRS006) - MANTIDOS POR COMPATIBILIDADE, SEM USO CORRENTE. *
004860*--------------------------------------------------------------*
004865     03  ARMM-COD-REGIONAL-LEGADO      PIC  X(04).
004870     03  ARMM-VERSAO-LAYOUT            PIC  9(02).
004875     03  ARMM-COD-CENTRO-CUSTO         PIC  X(06).
004880     03  ARMM-IND-MIGRADO-LEGADO       PIC  X(01).
004885         88  ARMM-MIGRADO-DO-LEGADO    VALUE 'S'.
004890*--------------------------------------------------------------*
004892*    RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE MASTER         *
004894*--------------------------------------------------------------*
004896     03  ARMM-RESERVADO-EXPANSAO-1     PIC  X(20).
004898     03  ARMM-RESERVADO-EXPANSAO-2     PIC  X(20).
004900     03  FILLER                        PIC  X(10).
005000*
005100*--------------------------------------------------------------*
005200*    REDEFINE DO TIMESTAMP DE CRIACAO PARA USO EM RELATORIOS    *
005300*    GERENCIAIS (QUEBRA POR ANO/MES, ETC) - VRS004/VRS005.      *
005400*--------------------------------------------------------------*
005500 01  ARMM-DATA-CRIACAO-R REDEFINES ARMM-REGISTRO.
005600     03  FILLER                        PIC  X(58).
005700     03  ARMM-DCR-ANO                  PIC  9(04).
005800     03  FILLER                        PIC  X(01).
005900     03  ARMM-DCR-MES                  PIC  9(02).
006000     03  FILLER                        PIC  X(01).
006100     03  ARMM-DCR-DIA                  PIC  9(02).
006200     03  FILLER                        PIC  X(01).
006300     03  ARMM-DCR-HORA                 PIC  9(02).
006400     03  FILLER                        PIC  X(01).
006500     03  ARMM-DCR-MINUTO               PIC  9(02).
006600     03  FILLER                        PIC  X(01).
006700     03  ARMM-DCR-SEGUNDO              PIC  9(02).
006800     03  FILLER                        PIC  X(01).
006900     03  ARMM-DCR-MICRO                PIC  9(06).
007000     03  FILLER                        PIC  X(131).
007100*
007200*--------------------------------------------------------------*
007300*    REDEFINE DO TIMESTAMP DE ARQUIVAMENTO, MESMA QUEBRA -      *
007400*    VRS004/VRS005.                                              *
007500*--------------------------------------------------------------*
007600 01  ARMM-DATA-ARQUIVO-R REDEFINES ARMM-REGISTRO.
007700     03  FILLER                        PIC  X(84).
007800     03  ARMM-DAR-ANO                  PIC  9(04).
007900     03  FILLER                        PIC  X(01).
008000     03  ARMM-DAR-MES                  PIC  9(02).
008100     03  FILLER                        PIC  X(01).
008200     03  ARMM-DAR-DIA                  PIC  9(02).
008300     03  FILLER                        PIC  X(01).
008400     03  ARMM-DAR-HORA                 PIC  9(02).
008500     03  FILLER                        PIC  X(01).
008600     03  ARMM-DAR-MINUTO               PIC  9(02).
008700     03  FILLER                        PIC  X(01).
008800     03  ARMM-DAR-SEGUNDO              PIC  9(02).
008900     03  FILLER                        PIC  X(01).
009000     03  ARMM-DAR-MICRO                PIC  9(06).
009100     03  FILLER                        PIC  X(105).
009200*
009300*--------------------------------------------------------------*
009400*    TABELA EM MEMORIA DO MASTER COMPLETO - O VOLUME E PEQUENO  *
009500*    E O ARQUIVO NAO TEM CHAVE, ENTAO O PROGRAMA LE TUDO PARA   *
009600*    ESTA TABELA UMA UNICA VEZ (VIDE 0100-ABRE-E-CARREGA).      *
009700*--------------------------------------------------------------*
009800 01  ARMM-TABELA.
009900     03  ARMM-QTDE-REGISTROS           PIC  9(05) COMP
010000                                        VALUE ZERO.
010100     03  ARMM-OCORRENCIA OCCURS 1 TO 0500 TIMES
010200                          DEPENDING ON ARMM-QTDE-REGISTROS
010300                          INDEXED BY ARMM-IDX.
010400         05  ARMM-T-REGISTRO.
010500             07  ARMM-T-COD-UNID-NEGOCIO  PIC  X(20).
010600             07  ARMM-T-LOCALIZACAO       PIC  X(20).
010700             07  ARMM-T-CAPACIDADE        PIC  9(09).
010800             07  ARMM-T-ESTOQUE           PIC  9(09).
010900             07  ARMM-T-DATA-CRIACAO      PIC  X(26).
011000             07  ARMM-T-DATA-ARQUIVO      PIC  X(26).
011100                 88  ARMM-T-ATIVO         VALUE SPACES.
011110             07  ARMM-T-USUARIO-ULT-MANUT PIC  X(08).
011120             07  ARMM-T-ID-LOTE-ULT-MANUT PIC  X(08).
011130             07  ARMM-T-DATA-ULT-MANUT    PIC  X(26).
011140             07  ARMM-T-COD-REGIONAL-LEG  PIC  X(04).
011150             07  ARMM-T-VERSAO-LAYOUT     PIC  9(02).
011160             07  ARMM-T-COD-CENTRO-CUSTO  PIC  X(06).
011170             07  ARMM-T-IND-MIGRADO-LEG   PIC  X(01).
011180             07  ARMM-T-RESERVADO-EXP-1   PIC  X(20).
011190             07  ARMM-T-RESERVADO-EXP-2   PIC  X(20).
011200             07  FILLER                   PIC  X(10).
011300*
