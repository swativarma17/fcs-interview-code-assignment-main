000100*================================================================*
000200* PROGRAMA  : LOJP0100                                          *
000300* ANALISTA  : F9471854 VERA MACEDO                               *
000400* INSTALACAO: CPD CENTRAL - DEPARTAMENTO DE LOGISTICA             *
000500* DATA      : 14/03/1989                                         *
000600* SISTEMA   : ARM - ARMAZENS E LOJAS (LOGISTICA)                 *
000700* LINGUAGEM : COBOL                                              *
000800* COMPILACAO: VIDE DATE-COMPILED                                 *
000900* AMBIENTE  : BATCH - EXECUCAO DIARIA OU SOB DEMANDA              *
001000* OBJETIVO  : MANUTENCAO DE LOJAS (CRIAR/ATUALIZAR/RETOCAR/       *
001100*             REMOVER) A PARTIR DO ARQUIVO DE TRANSACOES LOJX-IN  *
001200*             CONTRA O MASTER DE LOJAS (LOJM), GERANDO NOVO       *
001300*             MASTER, A SINCRONIA COM O SISTEMA LEGADO DE LOJAS   *
001400*             (LSYN-OUT) E A SECAO DE LOJAS DO RELATORIO DE       *
001500*             EXCECAO/ATIVIDADE, REABRINDO-O EM MODO EXTEND.      *
001600* OBSERVACAO: FECHA O RELATORIO COM O RESUMO FINAL UNICO DO RUN,  *
001700*             COMBINANDO OS TOTAIS DESTE PASSO COM OS TOTAIS DE   *
001800*             ARMAZENS REPASSADOS PELO ARMP0100 VIA ARMCTL.       *
001900*----------------------------------------------------------------*
002000* HISTORICO DE ALTERACOES                                        *
002100*----------------------------------------------------------------*
002150* VRS009 T30218   11/02/2009 - NA IMPRESSAO DO DETALHE DE CREATE, *
002160*                              A CHAVE PASSA A MOSTRAR O NOME     *
002170*                              CONDENSADO (LOJM-NOME-R/CPYLOJM)   *
002180*                              EM VEZ DO ID, QUE NA ACAO CREATE   *
002190*                              AINDA NAO EXISTE NA ENTRADA        *
002195*                              (CHAMADO HD-2009-0062).            *
002200* VRS008 T30218   03/07/2008 - INCLUSAO DO RESUMO FINAL UNICO DO  *
002300*                              RUN, LENDO O ARMCTL GRAVADO PELO   *
002400*                              ARMP0100, A PEDIDO DA AUDITORIA    *
002500*                              (CHAMADO AUD-2008-0417).           *
002600* VRS007 T30218   19/01/2005 - CORRECAO: RETOCAR (PATCH) COM OS   *
002700*                              DOIS CAMPOS EM BRANCO/ZERO DEIXAVA *
002800*                              DE GERAR SINCRONIA COM O LEGADO;   *
002900*                              PASSA A GERAR, POIS E UM RETOQUE   *
003000*                              VALIDO, SO QUE SEM ALTERACAO DE    *
003100*                              CAMPOS (CHAMADO HD-2005-0091).     *
003200* VRS006 T30218   14/09/2001 - INCLUSAO DO CONTADOR DE REJEITADOS *
003300*                              POR ACAO NA LINHA DE TOTAL.        *
003400* VRS005 F9471854 22/02/1999 - AJUSTE Y2K: TIMESTAMP DE SINCRONIA *
003500*                              COM O LEGADO E DO RESUMO FINAL     *
003600*                              PASSAM A JANELAR O SECULO (ANO 2   *
003700*                              DIGITOS < 50 = 20XX, SENAO 19XX).  *
003800* VRS004 R77201   09/11/1994 - INCLUSAO DA SINCRONIA COM O        *
003900*                              SISTEMA LEGADO DE LOJAS (ARQUIVO   *
004000*                              LSYN-ARQ-SAIDA) PARA TODA ALTE-    *
004100*                              RACAO EFETIVADA NO MASTER.         *
004200* VRS003 R77201   18/06/1992 - INCLUSAO DA ACAO RETOCAR/PATCH     *
004300*                              (ANTES SO HAVIA CRIAR/ATUALIZAR/   *
004400*                              REMOVER).                          *
004500* VRS002 R77201   11/08/1991 - AJUSTE DE LOJM-NOME PARA X(40)     *
004600*                              (RAZAO SOCIAL LONGA), CONFORME     *
004700*                              ALTERACAO DO MASTER (CPYLOJM).     *
004800* VRS001 F9471854 14/03/1989 - IMPLANTACAO.                       *
004900*================================================================*
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    LOJP0100.
005200 AUTHOR.        VERA MACEDO.
005300 INSTALLATION.  CPD CENTRAL - DEPARTAMENTO DE LOGISTICA.
005400 DATE-WRITTEN.  14/03/1989.
005500 DATE-COMPILED.
005600 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA - VIDE
005700                NORMA DE SEGURANCA NSI-014.
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASSE-NUMERICA IS '0' THRU '9'
006600     UPSI-0 ON STATUS IS UPSI-0-LIGADA
006700            OFF STATUS IS UPSI-0-DESLIGADA.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT LOJX-ARQ-ENTRADA  ASSIGN TO LOJXIN
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-FS-LOJX.
007400     SELECT LOJM-ARQ-ENTRADA  ASSIGN TO LOJMIN
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-FS-LOJM-IN.
007700     SELECT LOJM-ARQ-SAIDA    ASSIGN TO LOJMOUT
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS WS-FS-LOJM-OUT.
008000     SELECT LSYN-ARQ-SAIDA    ASSIGN TO LSYNOUT
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-FS-LSYN.
008300     SELECT RELT-ARQ-SAIDA    ASSIGN TO RELTSAI
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS IS WS-FS-RELT.
008600     SELECT CTLF-ARQ-ENTRADA  ASSIGN TO ARMCTL
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS IS WS-FS-CTLF.
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*----------------------------------------------------------------*
009300*    ARQUIVO DE TRANSACOES DE MANUTENCAO DE LOJA                 *
009400*----------------------------------------------------------------*
009500 FD  LOJX-ARQ-ENTRADA
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 114 CHARACTERS.
009900 01  LOJX-REC-FD                       PIC  X(114).
010000*----------------------------------------------------------------*
010100*    MASTER DE LOJAS - ENTRADA (RUN ANTERIOR) E SAIDA (NOVO)     *
010200*----------------------------------------------------------------*
010300 FD  LOJM-ARQ-ENTRADA
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 122 CHARACTERS.
010700 01  LOJM-REC-FD-IN                    PIC  X(122).
010800*
010900 FD  LOJM-ARQ-SAIDA
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 122 CHARACTERS.
011300 01  LOJM-REC-FD-OUT                   PIC  X(122).
011400*----------------------------------------------------------------*
011500*    SINCRONIA COM O SISTEMA LEGADO DE LOJAS - UM REGISTRO POR   *
011600*    ALTERACAO JA EFETIVADA NO MASTER (VIDE 0350-SINCRONIA-      *
011700*    LEGADO).                                                     *
011800*----------------------------------------------------------------*
011900 FD  LSYN-ARQ-SAIDA
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 92 CHARACTERS.
012300 01  LSYN-REC-FD                       PIC  X(92).
012400*----------------------------------------------------------------*
012500*    RELATORIO DE EXCECAO/ATIVIDADE - ABERTO PELO ARMP0100 EM     *
012600*    MODO OUTPUT (SECAO DE ARMAZENS); ESTE PASSO REABRE EM MODO   *
012700*    EXTEND PARA A SECAO DE LOJAS E O RESUMO FINAL UNICO DO RUN.  *
012800*----------------------------------------------------------------*
012900 FD  RELT-ARQ-SAIDA
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 105 CHARACTERS.
013300 01  RELT-REC-FD                       PIC  X(105).
013400*----------------------------------------------------------------*
013500*    ARQUIVO DE PASSAGEM DE TOTAIS GRAVADO PELO ARMP0100 -        *
013600*    LIDO AQUI PARA COMPOR O RESUMO FINAL UNICO DO RUN.           *
013700*----------------------------------------------------------------*
013800 FD  CTLF-ARQ-ENTRADA
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 40 CHARACTERS.
014200 01  CTLF-REC-FD-IN.
014300     03  CTLF-ARMX-CRIADOS             PIC  9(05).
014400     03  CTLF-ARMX-SUBSTITUIDOS        PIC  9(05).
014500     03  CTLF-ARMX-ARQUIVADOS          PIC  9(05).
014600     03  CTLF-ARMX-REJEITADOS          PIC  9(05).
014700     03  CTLF-ARMX-LIDOS               PIC  9(05).
014800     03  FILLER                        PIC  X(15).
014900*
015000 WORKING-STORAGE SECTION.
015100*----------------------------------------------------------------*
015200*    COPIES DE LAYOUT - MASTER E TRANSACAO DE LOJA, SINCRONIA    *
015300*    COM O LEGADO, LINHAS DO RELATORIO                          *
015400*----------------------------------------------------------------*
015500 COPY CPYLOJM.
015600 COPY CPYLOJX.
015700 COPY CPYLSYN.
015800 COPY CPYRPT.
015900*----------------------------------------------------------------*
016000*    INDICADORES DE STATUS DE ARQUIVO                            *
016100*----------------------------------------------------------------*
016200 01  WS-FS-LOJX                        PIC  X(02) VALUE '00'.
016300 01  WS-FS-LOJM-IN                     PIC  X(02) VALUE '00'.
016400 01  WS-FS-LOJM-OUT                    PIC  X(02) VALUE '00'.
016500 01  WS-FS-LSYN                        PIC  X(02) VALUE '00'.
016600 01  WS-FS-RELT                        PIC  X(02) VALUE '00'.
016700 01  WS-FS-CTLF                        PIC  X(02) VALUE '00'.
016800*----------------------------------------------------------------*
016900*    SWITCHES DE CONTROLE                                        *
017000*----------------------------------------------------------------*
017100 01  WS-SW-FIM-LOJX                    PIC  X(01) VALUE 'N'.
017200     88  WS-FIM-LOJX                   VALUE 'S'.
017300 01  WS-SW-ACHOU                       PIC  X(01) VALUE 'N'.
017400     88  WS-ACHOU-SIM                  VALUE 'S'.
017500 01  WS-SW-LOCALIZ-OK                  PIC  X(01) VALUE 'N'.
017600     88  WS-LOCALIZ-ACHADA             VALUE 'S'.
017700*----------------------------------------------------------------*
017800*    CONTADORES, SUBSCRITOS E ACUMULADORES - TODOS COMP CONFORME *
017900*    NORMA DO DEPARTAMENTO PARA CAMPOS DE CONTROLE DE PROGRAMA.  *
018000*----------------------------------------------------------------*
018100 01  WS-LOJX-CRIADAS                   PIC  9(05) COMP VALUE 0.
018200 01  WS-LOJX-ATUALIZADAS               PIC  9(05) COMP VALUE 0.
018300 01  WS-LOJX-RETOCADAS                 PIC  9(05) COMP VALUE 0.
018400 01  WS-LOJX-REMOVIDAS                 PIC  9(05) COMP VALUE 0.
018500 01  WS-LOJX-REJEITADAS                PIC  9(05) COMP VALUE 0.
018600 01  WS-LOJX-LIDAS                     PIC  9(05) COMP VALUE 0.
018700 01  WS-LEGADO-GRAVADOS                PIC  9(05) COMP VALUE 0.
018800 01  WS-SEQNO-SECAO                    PIC  9(05) COMP VALUE 0.
018900 01  WS-IDX-ATUAL                      PIC  9(05) COMP VALUE 0.
018950*        INDICE DE VARREDURA AVULSO (NAO E GRUPO, FICA NO NIVEL
018960*        77 COMO NA CONVENCAO ANTIGA DO SHOP - VIDE CICEXSMS)
019000 77  WS-I                              PIC  9(05) COMP VALUE 0.
019100*        CONTADORES DE TOTAL POR ACAO - USADOS NA LINHA DE TOTAL
019200 01  WS-TOT-POSTED-CRIAR               PIC  9(05) COMP VALUE 0.
019300 01  WS-TOT-REJECT-CRIAR               PIC  9(05) COMP VALUE 0.
019400 01  WS-TOT-POSTED-ATUALIZ             PIC  9(05) COMP VALUE 0.
019500 01  WS-TOT-REJECT-ATUALIZ             PIC  9(05) COMP VALUE 0.
019600 01  WS-TOT-POSTED-RETOQUE             PIC  9(05) COMP VALUE 0.
019700 01  WS-TOT-REJECT-RETOQUE             PIC  9(05) COMP VALUE 0.
019800 01  WS-TOT-POSTED-REMOVER             PIC  9(05) COMP VALUE 0.
019900 01  WS-TOT-REJECT-REMOVER             PIC  9(05) COMP VALUE 0.
020000*----------------------------------------------------------------*
020100*    AREA DE TRABALHO DA TRANSACAO - DADOS COPIADOS AQUI ANTES  *
020200*    DE QUALQUER REGRA, POIS LOJX-REGISTRO E REESCRITO NO ECO   *
020300*    DA TRANSACAO NA LINHA DE DETALHE (CAMPOS 9(09) ETC).       *
020400*----------------------------------------------------------------*
020500 01  WS-TXN-ACAO                       PIC  X(06).
020600 01  WS-TXN-ID                         PIC  9(09).
020700 01  WS-TXN-NOME                       PIC  X(40).
020800 01  WS-TXN-QTDE                       PIC  9(09).
020900*----------------------------------------------------------------*
021000*    MOTIVO DE REJEICAO DA TRANSACAO CORRENTE                   *
021100*----------------------------------------------------------------*
021200 01  WS-MOTIVO                         PIC  X(60) VALUE SPACES.
021300*----------------------------------------------------------------*
021400*    GERACAO DO TIMESTAMP DE CORRIDA - SEM FUNCAO INTRINSECA     *
021500*    CURRENT-DATE; MONTADO A PARTIR DE ACCEPT FROM DATE/TIME.    *
021600*----------------------------------------------------------------*
021700 01  WS-TIMESTAMP-RUN                  PIC  X(26) VALUE SPACES.
021800 01  WS-DATA-SISTEMA.
021900     03  WS-DS-ANO-2D                  PIC  9(02).
022000     03  WS-DS-MES                     PIC  9(02).
022100     03  WS-DS-DIA                     PIC  9(02).
022200 01  WS-HORA-SISTEMA.
022300     03  WS-HS-HORA                    PIC  9(02).
022400     03  WS-HS-MINUTO                  PIC  9(02).
022500     03  WS-HS-SEGUNDO                 PIC  9(02).
022600     03  WS-HS-CENTESIMO               PIC  9(02).
022700 01  WS-SECULO                         PIC  9(02) COMP VALUE 0.
022800 01  WS-ANO-COMPLETO                   PIC  9(04).
022900*----------------------------------------------------------------*
023000*    AREA REDEFINIDA PARA MONTAGEM DO TIMESTAMP POR PEDACO -     *
023100*    REDEFINES EXIGIDO PARA ISOLAR OS 6 DIGITOS DE MICROSSEGUN-  *
023200*    DOS, SEMPRE ZERADOS NESTE COMPILADOR (SEM RELOGIO DE ALTA   *
023300*    RESOLUCAO).                                                *
023400*----------------------------------------------------------------*
023500 01  WS-TIMESTAMP-MICRO REDEFINES WS-TIMESTAMP-RUN.
023600     03  FILLER                        PIC  X(20).
023700     03  WS-TSM-MICRO                  PIC  X(06).
023800*----------------------------------------------------------------*
023900*    TOTAIS DE ARMAZEM REPASSADOS PELO ARMP0100 (LIDOS DE        *
024000*    ARMCTL) - USADOS SOMENTE NO RESUMO FINAL UNICO DO RUN.      *
024100*----------------------------------------------------------------*
024200 01  WS-CTLF-CRIADOS                   PIC  9(05) COMP VALUE 0.
024300 01  WS-CTLF-SUBSTITUIDOS              PIC  9(05) COMP VALUE 0.
024400 01  WS-CTLF-ARQUIVADOS                PIC  9(05) COMP VALUE 0.
024500 01  WS-CTLF-REJEITADOS                PIC  9(05) COMP VALUE 0.
024600*
024700 PROCEDURE DIVISION.
024800*================================================================*
024900 0000-MAINLINE.
025000*----------------------------------------------------------------*
025100*    ROTEIRO PRINCIPAL DO RUN DE MANUTENCAO DE LOJAS.             *
025200*----------------------------------------------------------------*
025300     PERFORM 0100-ABRE-E-CARREGA
025400         THRU 0100-EXIT.
025500     PERFORM 0200-LE-LOJX-PRIM
025600         THRU 0200-EXIT.
025700     PERFORM 0210-PROCESSA-LOJX
025800         THRU 0210-EXIT
025900         UNTIL WS-FIM-LOJX.
026000     PERFORM 0950-REESCREVE-LOJM
026100         THRU 0950-EXIT.
026200     PERFORM 0800-TOTAIS-LOJX
026300         THRU 0800-EXIT.
026400     PERFORM 0900-RESUMO-FINAL
026500         THRU 0900-EXIT.
026600     PERFORM 0990-ENCERRA
026700         THRU 0990-EXIT.
026800     STOP RUN.
026900*================================================================*
027000 0100-ABRE-E-CARREGA.
027100*----------------------------------------------------------------*
027200*    ABERTURA DOS ARQUIVOS DO PASSO, CARGA DO MASTER DE LOJAS EM *
027300*    MEMORIA E REABERTURA DO RELATORIO EM MODO EXTEND PARA A     *
027400*    SECAO DE LOJAS.                                             *
027500*----------------------------------------------------------------*
027600     OPEN INPUT  LOJX-ARQ-ENTRADA
027700                 LOJM-ARQ-ENTRADA
027800                 CTLF-ARQ-ENTRADA.
027900     OPEN OUTPUT LOJM-ARQ-SAIDA
028000                 LSYN-ARQ-SAIDA.
028100     OPEN EXTEND RELT-ARQ-SAIDA.
028200     PERFORM 0130-CARGA-LOJM
028300         THRU 0130-EXIT.
028400     PERFORM 0150-GERA-TIMESTAMP
028500         THRU 0150-EXIT.
028600     MOVE 'STORE TRANSACTIONS'          TO RPT-TIT-TEXTO.
028700     WRITE RELT-REC-FD                 FROM RPT-LINHA-TITULO.
028800     WRITE RELT-REC-FD                 FROM RPT-LINHA-COLUNAS.
028900 0100-EXIT.
029000     EXIT.
029100*================================================================*
029200 0130-CARGA-LOJM.
029300*----------------------------------------------------------------*
029400*    LEITURA INTEGRAL DO MASTER DE LOJAS PARA A TABELA EM        *
029500*    MEMORIA LOJM-TABELA (ARQUIVO NAO TEM CHAVE, VOLUME PEQUENO).*
029600*    CADA OCORRENCIA NASCE MARCADA ATIVA (LOJM-T-ATIVO = 'S') -  *
029700*    O BYTE DE ATIVO/REMOVIDA NAO EXISTE NO REGISTRO EM DISCO,   *
029800*    E' UM CONTROLE SOMENTE DESTA CORRIDA (VIDE 0330-REGRA-      *
029900*    DELETE E 0950-REESCREVE-LOJM).                               *
030000*----------------------------------------------------------------*
030100     MOVE 0                            TO LOJM-QTDE-REGISTROS.
030200     MOVE 0                            TO LOJM-MAIOR-ID.
030300     READ LOJM-ARQ-ENTRADA
030400         AT END
030500             GO TO 0130-EXIT
030600     END-READ.
030700 0130-LOOP.
030800     MOVE LOJM-REC-FD-IN               TO LOJM-REGISTRO.
030900     ADD 1                             TO LOJM-QTDE-REGISTROS.
031000     SET LOJM-IDX                      TO LOJM-QTDE-REGISTROS.
031100     MOVE LOJM-ID                       TO LOJM-T-ID (LOJM-IDX).
031200     MOVE LOJM-NOME                     TO LOJM-T-NOME (LOJM-IDX).
031300     MOVE LOJM-QTDE-PRODUTOS-ESTOQUE     TO
031400         LOJM-T-QTDE-PRODUTOS (LOJM-IDX).
031500     MOVE 'S'                          TO LOJM-T-ATIVO (LOJM-IDX).
031510*        CAMPOS DE AUDITORIA/LEGADO (VRS005) - SO' TRANSPORTADOS
031520*        DO MASTER PARA A TABELA E DE VOLTA, SEM USO NAS REGRAS
031530     MOVE LOJM-USUARIO-ULT-MANUT       TO
031540         LOJM-T-USUARIO-ULT-MANUT (LOJM-IDX).
031550     MOVE LOJM-ID-LOTE-ULT-MANUT       TO
031560         LOJM-T-ID-LOTE-ULT-MANUT (LOJM-IDX).
031570     MOVE LOJM-COD-REGIAO-LEGADO       TO
031580         LOJM-T-COD-REGIAO-LEGADO (LOJM-IDX).
031590     MOVE LOJM-VERSAO-LAYOUT           TO
031600         LOJM-T-VERSAO-LAYOUT (LOJM-IDX).
031610     MOVE LOJM-RESERVADO-EXPANSAO-1    TO
031620         LOJM-T-RESERVADO-EXP-1 (LOJM-IDX).
031630     MOVE LOJM-RESERVADO-EXPANSAO-2    TO
031640         LOJM-T-RESERVADO-EXP-2 (LOJM-IDX).
031650     IF LOJM-ID > LOJM-MAIOR-ID
031700         MOVE LOJM-ID                  TO LOJM-MAIOR-ID
031800     END-IF.
031900     READ LOJM-ARQ-ENTRADA
032000         AT END
032100             GO TO 0130-EXIT
032200     END-READ.
032300     GO TO 0130-LOOP.
032400 0130-EXIT.
032500     EXIT.
032600*================================================================*
032700 0150-GERA-TIMESTAMP.
032800*----------------------------------------------------------------*
032900*    MONTA O TIMESTAMP DE CORRIDA NO FORMATO                    *
033000*    YYYY-MM-DD-HH.MM.SS.NNNNNN, COM JANELAMENTO DE SECULO       *
033100*    (AJUSTE Y2K - VRS005). ESTE COMPILADOR NAO TEM RELOGIO DE   *
033200*    ALTA RESOLUCAO, PORTANTO OS MICROSSEGUNDOS SAO ZERADOS.     *
033300*----------------------------------------------------------------*
033400     ACCEPT WS-DATA-SISTEMA            FROM DATE.
033500     ACCEPT WS-HORA-SISTEMA            FROM TIME.
033600     IF WS-DS-ANO-2D < 50
033700         MOVE 20                       TO WS-SECULO
033800     ELSE
033900         MOVE 19                       TO WS-SECULO
034000     END-IF.
034100     MOVE WS-SECULO                    TO WS-ANO-COMPLETO (1:2).
034200     MOVE WS-DS-ANO-2D                 TO WS-ANO-COMPLETO (3:2).
034300     MOVE SPACES                       TO WS-TIMESTAMP-RUN.
034400     MOVE WS-ANO-COMPLETO               TO WS-TIMESTAMP-RUN (1:4).
034500     MOVE '-'                          TO WS-TIMESTAMP-RUN (5:1).
034600     MOVE WS-DS-MES                    TO WS-TIMESTAMP-RUN (6:2).
034700     MOVE '-'                          TO WS-TIMESTAMP-RUN (8:1).
034800     MOVE WS-DS-DIA                    TO WS-TIMESTAMP-RUN (9:2).
034900     MOVE '-'                          TO WS-TIMESTAMP-RUN (11:1).
035000     MOVE WS-HS-HORA                   TO WS-TIMESTAMP-RUN (12:2).
035100     MOVE '.'                          TO WS-TIMESTAMP-RUN (14:1).
035200     MOVE WS-HS-MINUTO                 TO WS-TIMESTAMP-RUN (15:2).
035300     MOVE '.'                          TO WS-TIMESTAMP-RUN (17:1).
035400     MOVE WS-HS-SEGUNDO                TO WS-TIMESTAMP-RUN (18:2).
035500     MOVE '.'                          TO WS-TIMESTAMP-RUN (20:1).
035600     MOVE ZERO                         TO WS-TSM-MICRO.
035700 0150-EXIT.
035800     EXIT.
035900*================================================================*
036000 0200-LE-LOJX-PRIM.
036100*----------------------------------------------------------------*
036200*    PRIMEIRA LEITURA DO ARQUIVO DE TRANSACOES DE LOJA.          *
036300*----------------------------------------------------------------*
036400     READ LOJX-ARQ-ENTRADA INTO LOJX-REGISTRO
036500         AT END
036600             MOVE 'S'                  TO WS-SW-FIM-LOJX
036700     END-READ.
036800 0200-EXIT.
036900     EXIT.
037000*================================================================*
037100 0210-PROCESSA-LOJX.
037200*----------------------------------------------------------------*
037300*    DESPACHA A TRANSACAO CORRENTE PARA A REGRA DE NEGOCIO       *
037400*    CORRESPONDENTE, IMPRIME A LINHA DE DETALHE E LE A PROXIMA.  *
037500*----------------------------------------------------------------*
037600     ADD 1                             TO WS-LOJX-LIDAS.
037700     ADD 1                             TO WS-SEQNO-SECAO.
037800     MOVE LOJX-ACAO                    TO WS-TXN-ACAO.
037900     MOVE LOJX-ID                       TO WS-TXN-ID.
038000     MOVE LOJX-NOME                     TO WS-TXN-NOME.
038100     MOVE LOJX-QTDE-PRODUTOS-ESTOQUE     TO WS-TXN-QTDE.
038200     MOVE SPACES                       TO WS-MOTIVO.
038300     EVALUATE TRUE
038400         WHEN LOJX-ACAO-CRIAR
038500             PERFORM 0300-REGRA-CREATE THRU 0300-EXIT
038600         WHEN LOJX-ACAO-ATUALIZAR
038700             PERFORM 0310-REGRA-UPDATE THRU 0310-EXIT
038800         WHEN LOJX-ACAO-RETOCAR
038900             PERFORM 0320-REGRA-PATCH THRU 0320-EXIT
039000         WHEN LOJX-ACAO-REMOVER
039100             PERFORM 0330-REGRA-DELETE THRU 0330-EXIT
039200         WHEN OTHER
039300             MOVE 'N'                  TO WS-SW-ACHOU
039400             MOVE 'INVALID ACTION CODE' TO WS-MOTIVO
039500     END-EVALUATE.
039600     PERFORM 0700-IMPRIME-LOJX THRU 0700-EXIT.
039700     READ LOJX-ARQ-ENTRADA INTO LOJX-REGISTRO
039800         AT END
039900             MOVE 'S'                  TO WS-SW-FIM-LOJX
040000     END-READ.
040100 0210-EXIT.
040200     EXIT.
040300*================================================================*
040400 0300-REGRA-CREATE.
040500*----------------------------------------------------------------*
040600*    REGRA DE CRIACAO DE LOJA (REGRA 1)                          *
040700*----------------------------------------------------------------*
040800     MOVE 'S'                          TO WS-SW-ACHOU.
040900*        REGRA 1 - NOME OBRIGATORIO. O ID E SEMPRE ATRIBUIDO PELO
041000*        PROGRAMA - A TRANSACAO NUNCA TRAZ UM ID PARA CRIAR.
041100     IF WS-TXN-NOME = SPACES
041200         MOVE 'N'                      TO WS-SW-ACHOU
041300         MOVE 'NAME REQUIRED'          TO WS-MOTIVO
041400         GO TO 0300-EXIT
041500     END-IF.
041600*        GRAVA NOVA LOJA NA TABELA COM O PROXIMO ID DISPONIVEL
041601*        O ID E SURROGATE, NUNCA REAPROVEITADO - MESMO QUE UMA
041602*        LOJA SEJA REMOVIDA DEPOIS, O PROXIMO ID CONTINUA
041603*        CRESCENDO A PARTIR DE LOJM-MAIOR-ID.
041700     ADD 1                             TO LOJM-MAIOR-ID.
041800     MOVE LOJM-MAIOR-ID                TO WS-TXN-ID.
041900     ADD 1                             TO LOJM-QTDE-REGISTROS.
042000     SET LOJM-IDX                      TO LOJM-QTDE-REGISTROS.
042100     MOVE LOJM-MAIOR-ID                TO LOJM-T-ID (LOJM-IDX).
042200     MOVE WS-TXN-NOME                  TO LOJM-T-NOME (LOJM-IDX).
042300     MOVE WS-TXN-QTDE                  TO
042400         LOJM-T-QTDE-PRODUTOS (LOJM-IDX).
042500     MOVE 'S'                          TO LOJM-T-ATIVO (LOJM-IDX).
042510*        CAMPOS DE AUDITORIA/LEGADO (VRS005) FICAM EM BRANCO NA
042520*        CRIACAO - AINDA NAO HA USUARIO/LOTE/REGIAO LEGADA PARA
042530*        UMA LOJA NOVA
042540     MOVE SPACES                       TO
042550         LOJM-T-USUARIO-ULT-MANUT (LOJM-IDX)
042560         LOJM-T-ID-LOTE-ULT-MANUT (LOJM-IDX)
042570         LOJM-T-COD-REGIAO-LEGADO (LOJM-IDX)
042580         LOJM-T-RESERVADO-EXP-1 (LOJM-IDX)
042590         LOJM-T-RESERVADO-EXP-2 (LOJM-IDX).
042595     MOVE ZERO                         TO
042596         LOJM-T-VERSAO-LAYOUT (LOJM-IDX).
042600     ADD 1                             TO WS-LOJX-CRIADAS.
042700     ADD 1                             TO WS-TOT-POSTED-CRIAR.
042800     PERFORM 0350-SINCRONIA-LEGADO THRU 0350-EXIT.
042900 0300-EXIT.
043000     EXIT.
043100*================================================================*
043200 0310-REGRA-UPDATE.
043300*----------------------------------------------------------------*
043400*    REGRA DE ATUALIZACAO DE LOJA (REGRA 2)                      *
043500*----------------------------------------------------------------*
043600     MOVE 'S'                          TO WS-SW-ACHOU.
043700     PERFORM 0340-LOCALIZA-LOJA THRU 0340-EXIT.
043800     IF NOT WS-LOCALIZ-ACHADA
043900         MOVE 'N'                      TO WS-SW-ACHOU
044000         MOVE 'STORE NOT FOUND'        TO WS-MOTIVO
044100         GO TO 0310-EXIT
044200     END-IF.
044300     IF WS-TXN-NOME = SPACES
044400         MOVE 'N'                      TO WS-SW-ACHOU
044500         MOVE 'NAME REQUIRED'          TO WS-MOTIVO
044600         GO TO 0310-EXIT
044700     END-IF.
044800*        SOBRESCREVE NOME E QUANTIDADE SEM CONDICAO (REGRA 2)
044801*        DIFERENTE DO RETOQUE (REGRA 3), A ATUALIZACAO EXIGE OS
044802*        DOIS CAMPOS PREENCHIDOS NA TRANSACAO - NAO HA CONCEITO
044803*        DE 'CAMPO OMITIDO' AQUI, SO DE 'CAMPO EM BRANCO =
044804*        REJEITAR' (VIDE O IF ACIMA).
044900     SET LOJM-IDX                      TO WS-IDX-ATUAL.
045000     MOVE WS-TXN-NOME                  TO LOJM-T-NOME (LOJM-IDX).
045100     MOVE WS-TXN-QTDE                  TO
045200         LOJM-T-QTDE-PRODUTOS (LOJM-IDX).
045300     ADD 1                             TO WS-LOJX-ATUALIZADAS.
045400     ADD 1                             TO WS-TOT-POSTED-ATUALIZ.
045500     PERFORM 0350-SINCRONIA-LEGADO THRU 0350-EXIT.
045600 0310-EXIT.
045700     EXIT.
045800*================================================================*
045900 0320-REGRA-PATCH.
046000*----------------------------------------------------------------*
046100*    REGRA DE RETOQUE DE LOJA (REGRA 3) - SOBRESCREVE SOMENTE OS *
046200*    CAMPOS PREENCHIDOS NA TRANSACAO. UM RETOQUE SEM NENHUM      *
046300*    CAMPO PREENCHIDO E' UM NO-OP VALIDO E AINDA ASSIM GERA      *
046400*    SINCRONIA COM O LEGADO (CORRIGIDO NA VRS007).               *
046500*----------------------------------------------------------------*
046600     MOVE 'S'                          TO WS-SW-ACHOU.
046700     PERFORM 0340-LOCALIZA-LOJA THRU 0340-EXIT.
046800     IF NOT WS-LOCALIZ-ACHADA
046900         MOVE 'N'                      TO WS-SW-ACHOU
047000         MOVE 'STORE NOT FOUND'        TO WS-MOTIVO
047100         GO TO 0320-EXIT
047200     END-IF.
047300     SET LOJM-IDX                      TO WS-IDX-ATUAL.
047400     IF WS-TXN-NOME NOT = SPACES
047500         MOVE WS-TXN-NOME              TO LOJM-T-NOME (LOJM-IDX)
047600     END-IF.
047700     IF WS-TXN-QTDE > ZERO
047800         MOVE WS-TXN-QTDE              TO
047900             LOJM-T-QTDE-PRODUTOS (LOJM-IDX)
048000     END-IF.
048100     ADD 1                             TO WS-LOJX-RETOCADAS.
048200     ADD 1                             TO WS-TOT-POSTED-RETOQUE.
048300     PERFORM 0350-SINCRONIA-LEGADO THRU 0350-EXIT.
048400 0320-EXIT.
048500     EXIT.
048600*================================================================*
048700 0330-REGRA-DELETE.
048800*----------------------------------------------------------------*
048900*    REGRA DE REMOCAO DE LOJA (REGRA 4)                          *
049000*----------------------------------------------------------------*
049100     MOVE 'S'                          TO WS-SW-ACHOU.
049200     PERFORM 0340-LOCALIZA-LOJA THRU 0340-EXIT.
049300     IF NOT WS-LOCALIZ-ACHADA
049400         MOVE 'N'                      TO WS-SW-ACHOU
049500         MOVE 'STORE NOT FOUND'        TO WS-MOTIVO
049600         GO TO 0330-EXIT
049700     END-IF.
049800     SET LOJM-IDX                      TO WS-IDX-ATUAL.
049900*        ECOA OS VALORES PRE-REMOCAO PARA A SINCRONIA COM O
050000*        LEGADO ANTES DE MARCAR A OCORRENCIA COMO REMOVIDA
050100     MOVE LOJM-T-NOME (LOJM-IDX)       TO WS-TXN-NOME.
050200     MOVE LOJM-T-QTDE-PRODUTOS (LOJM-IDX) TO WS-TXN-QTDE.
050300     MOVE 'N'                          TO LOJM-T-ATIVO (LOJM-IDX).
050400     ADD 1                             TO WS-LOJX-REMOVIDAS.
050500     ADD 1                             TO WS-TOT-POSTED-REMOVER.
050600     PERFORM 0350-SINCRONIA-LEGADO THRU 0350-EXIT.
050700 0330-EXIT.
050800     EXIT.
050900*================================================================*
051000 0340-LOCALIZA-LOJA.
051100*----------------------------------------------------------------*
051200*    LOCALIZA NA TABELA EM MEMORIA A OCORRENCIA ATIVA COM O ID   *
051300*    RECEBIDO EM WS-TXN-ID. DEVOLVE WS-LOCALIZ-ACHADA E, SE       *
051400*    ACHADA, O INDICE EM WS-IDX-ATUAL.                           *
051500*----------------------------------------------------------------*
051600     MOVE 'N'                          TO WS-SW-LOCALIZ-OK.
051700     PERFORM 0341-COMPARA-1-LOJA THRU 0341-EXIT
051800         VARYING WS-I FROM 1 BY 1
051900         UNTIL WS-I > LOJM-QTDE-REGISTROS.
052000 0340-EXIT.
052100     EXIT.
052200*================================================================*
052300 0341-COMPARA-1-LOJA.
052310*        TESTA UMA OCORRENCIA ATIVA DA TABELA CONTRA O ID DA
052320*        TRANSACAO - LOJAS JA MARCADAS REMOVIDAS NESTE RUN NAO
052330*        PODEM SER ATUALIZADAS/RETOCADAS/REMOVIDAS DE NOVO.
052400     SET LOJM-IDX                      TO WS-I.
052500     IF NOT LOJM-T-REMOVIDA (LOJM-IDX)
052600         IF LOJM-T-ID (LOJM-IDX) = WS-TXN-ID
052700             MOVE 'S'                  TO WS-SW-LOCALIZ-OK
052800             MOVE WS-I                 TO WS-IDX-ATUAL
052900             SET WS-I                  TO LOJM-QTDE-REGISTROS
053000         END-IF
053100     END-IF.
053200 0341-EXIT.
053300     EXIT.
053400*================================================================*
053500 0350-SINCRONIA-LEGADO.
053600*----------------------------------------------------------------*
053700*    SINCRONIA COM O SISTEMA LEGADO DE LOJAS - VIDE CPYLSYN -    *
053800*    SO E' CHAMADO PELO PE DE UMA REGRA JA EFETIVADA NO MASTER,  *
053900*    NUNCA PARA UMA TRANSACAO REJEITADA. MAPEIA A ACAO PARA A    *
054000*    ACAO DO LEGADO (RETOCAR TAMBEM VIRA 'UPDATE') E GRAVA UM    *
054100*    REGISTRO DE SINCRONIA COM OS VALORES DA LOJA NO MOMENTO DA  *
054200*    ALTERACAO.                                                  *
054300*----------------------------------------------------------------*
054400     MOVE SPACES                       TO LSYN-REGISTRO.
054500     EVALUATE TRUE
054600         WHEN LOJX-ACAO-CRIAR
054700             MOVE 'CREATE'             TO LSYN-ACAO
054800         WHEN LOJX-ACAO-ATUALIZAR
054900             MOVE 'UPDATE'             TO LSYN-ACAO
055000         WHEN LOJX-ACAO-RETOCAR
055100             MOVE 'UPDATE'             TO LSYN-ACAO
055200         WHEN LOJX-ACAO-REMOVER
055300             MOVE 'DELETE'             TO LSYN-ACAO
055400         WHEN OTHER
055500             GO TO 0350-EXIT
055600     END-EVALUATE.
055700     MOVE WS-TIMESTAMP-RUN             TO LSYN-TIMESTAMP.
055800     MOVE WS-TXN-ID                     TO LSYN-ID.
055900     MOVE WS-TXN-NOME                   TO LSYN-NOME.
056000     MOVE WS-TXN-QTDE                   TO
056100         LSYN-QTDE-PRODUTOS-ESTOQUE.
056200     WRITE LSYN-REC-FD                 FROM LSYN-REGISTRO.
056300     ADD 1                             TO WS-LEGADO-GRAVADOS.
056400 0350-EXIT.
056500     EXIT.
056600*================================================================*
056700 0700-IMPRIME-LOJX.
056800*----------------------------------------------------------------*
056900*    IMPRIME A LINHA DE DETALHE DA TRANSACAO DE LOJA CORRENTE -  *
057000*    USA O REDEFINE NUMERICO DA CHAVE (RPT-DETR-KEY-NUM) PORQUE  *
057100*    O ID DA LOJA E' NUMERICO, NAO ALFANUMERICO COMO O CODIGO DE *
057200*    UNIDADE DE NEGOCIO DE ARMAZEM. EXCECAO: NA ACAO CREATE A    *
057210*    TRANSACAO NUNCA TRAZ UM ID (QUEM IDENTIFICA A LOJA NA       *
057220*    ENTRADA E' O NOME) - A CHAVE IMPRESSA USA ENTAO O NOME      *
057230*    CONDENSADO (LOJM-NOME-R / CPYLOJM) NOS PRIMEIROS 20 BYTES.  *
057300*----------------------------------------------------------------*
057400     MOVE SPACE                        TO RPT-LINHA-DETALHE.
057500     MOVE WS-SEQNO-SECAO                TO RPT-DET-SEQNO.
057600     MOVE WS-TXN-ACAO                   TO RPT-DET-ACTION.
057610     IF LOJX-ACAO-CRIAR
057620         MOVE SPACES                    TO LOJM-REGISTRO
057630         MOVE WS-TXN-NOME                TO LOJM-NOME
057640         MOVE LOJM-NR-BLOCO1             TO RPT-DET-KEY (1:10)
057650         MOVE LOJM-NR-BLOCO2             TO RPT-DET-KEY (11:10)
057660     ELSE
057670         MOVE WS-TXN-ID                  TO RPT-DETR-KEY-NUM
057680     END-IF.
057800     IF WS-ACHOU-SIM
057900         MOVE 'POSTED'                  TO RPT-DET-STATUS
058000     ELSE
058100         MOVE 'REJECTED'                TO RPT-DET-STATUS
058200         ADD 1                          TO WS-LOJX-REJEITADAS
058300         EVALUATE TRUE
058400             WHEN LOJX-ACAO-CRIAR
058500                 ADD 1                  TO WS-TOT-REJECT-CRIAR
058600             WHEN LOJX-ACAO-ATUALIZAR
058700                 ADD 1                  TO WS-TOT-REJECT-ATUALIZ
058800             WHEN LOJX-ACAO-RETOCAR
058900                 ADD 1                  TO WS-TOT-REJECT-RETOQUE
059000             WHEN LOJX-ACAO-REMOVER
059100                 ADD 1                  TO WS-TOT-REJECT-REMOVER
059200             WHEN OTHER
059300                 CONTINUE
059400         END-EVALUATE
059500     END-IF.
059600     MOVE WS-MOTIVO                    TO RPT-DET-REASON.
059700     WRITE RELT-REC-FD                 FROM RPT-LINHA-DETALHE-R.
059800 0700-EXIT.
059900     EXIT.
060000*================================================================*
060100 0800-TOTAIS-LOJX.
060200*----------------------------------------------------------------*
060300*    LINHAS DE TOTAL POR ACAO E TOTAL GERAL DA SECAO DE LOJAS.   *
060400*----------------------------------------------------------------*
060500     MOVE SPACE                        TO RPT-LINHA-BRANCO.
060600     WRITE RELT-REC-FD                 FROM RPT-LINHA-BRANCO.
060700     MOVE SPACE                        TO RPT-LINHA-TOTAL-ACAO.
060800     MOVE 'CREATE'                     TO RPT-TOT-ACTION.
060900     MOVE WS-TOT-POSTED-CRIAR          TO RPT-TOT-POSTED.
061000     MOVE WS-TOT-REJECT-CRIAR          TO RPT-TOT-REJECTED.
061100     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-ACAO.
061200     MOVE 'UPDATE'                     TO RPT-TOT-ACTION.
061300     MOVE WS-TOT-POSTED-ATUALIZ        TO RPT-TOT-POSTED.
061400     MOVE WS-TOT-REJECT-ATUALIZ        TO RPT-TOT-REJECTED.
061500     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-ACAO.
061600     MOVE 'PATCH'                      TO RPT-TOT-ACTION.
061700     MOVE WS-TOT-POSTED-RETOQUE        TO RPT-TOT-POSTED.
061800     MOVE WS-TOT-REJECT-RETOQUE        TO RPT-TOT-REJECTED.
061900     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-ACAO.
062000     MOVE 'DELETE'                     TO RPT-TOT-ACTION.
062100     MOVE WS-TOT-POSTED-REMOVER        TO RPT-TOT-POSTED.
062200     MOVE WS-TOT-REJECT-REMOVER        TO RPT-TOT-REJECTED.
062300     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-ACAO.
062400     MOVE SPACE                        TO RPT-LINHA-TOTAL-SECAO.
062500     COMPUTE RPT-TS-POSTED = WS-TOT-POSTED-CRIAR
062600                           + WS-TOT-POSTED-ATUALIZ
062700                           + WS-TOT-POSTED-RETOQUE
062800                           + WS-TOT-POSTED-REMOVER.
062900     MOVE WS-LOJX-REJEITADAS            TO RPT-TS-REJECTED.
063000     WRITE RELT-REC-FD                 FROM RPT-LINHA-TOTAL-SECAO.
063100 0800-EXIT.
063200     EXIT.
063300*================================================================*
063400 0900-RESUMO-FINAL.
063500*----------------------------------------------------------------*
063600*    LE O REGISTRO DE TOTAIS DE ARMAZEM GRAVADO PELO ARMP0100 E  *
063700*    IMPRIME O RESUMO FINAL UNICO DO RUN, COMBINANDO OS DOIS     *
063800*    PASSOS DO JOB (INCLUSAO VRS008, A PEDIDO DA AUDITORIA).     *
063900*----------------------------------------------------------------*
064000     READ CTLF-ARQ-ENTRADA
064100         AT END
064200             MOVE 0                    TO WS-CTLF-CRIADOS
064300                                           WS-CTLF-SUBSTITUIDOS
064400                                           WS-CTLF-ARQUIVADOS
064500                                           WS-CTLF-REJEITADOS
064600     NOT AT END
064700         MOVE CTLF-ARMX-CRIADOS        TO WS-CTLF-CRIADOS
064800         MOVE CTLF-ARMX-SUBSTITUIDOS   TO WS-CTLF-SUBSTITUIDOS
064900         MOVE CTLF-ARMX-ARQUIVADOS     TO WS-CTLF-ARQUIVADOS
065000         MOVE CTLF-ARMX-REJEITADOS     TO WS-CTLF-REJEITADOS
065100     END-READ.
065150*        BLOCO DE LINHAS FIXO, UMA POR CONTADOR, NA ORDEM QUE A
065160*        AUDITORIA PEDIU (ARMAZENS PRIMEIRO, DEPOIS LOJAS, DEPOIS
065170*        A SINCRONIA COM O LEGADO) - VIDE VRS008.
065200     MOVE SPACE                        TO RPT-LINHA-BRANCO.
065300     WRITE RELT-REC-FD                 FROM RPT-LINHA-BRANCO.
065400     MOVE 'RUN SUMMARY'                 TO RPT-TIT-TEXTO.
065500     WRITE RELT-REC-FD                 FROM RPT-LINHA-TITULO.
065600     MOVE SPACE                        TO RPT-LINHA-RESUMO.
065700     MOVE 'WAREHOUSES CREATED'          TO RPT-RES-ROTULO.
065800     MOVE WS-CTLF-CRIADOS               TO RPT-RES-VALOR.
065900     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
066000     MOVE 'WAREHOUSES REPLACED'         TO RPT-RES-ROTULO.
066100     MOVE WS-CTLF-SUBSTITUIDOS          TO RPT-RES-VALOR.
066200     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
066300     MOVE 'WAREHOUSES ARCHIVED'         TO RPT-RES-ROTULO.
066400     MOVE WS-CTLF-ARQUIVADOS            TO RPT-RES-VALOR.
066500     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
066600     MOVE 'WAREHOUSES REJECTED'         TO RPT-RES-ROTULO.
066700     MOVE WS-CTLF-REJEITADOS            TO RPT-RES-VALOR.
066800     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
066900     MOVE 'STORES CREATED'              TO RPT-RES-ROTULO.
067000     MOVE WS-LOJX-CRIADAS               TO RPT-RES-VALOR.
067100     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
067200     MOVE 'STORES UPDATED'              TO RPT-RES-ROTULO.
067300     MOVE WS-LOJX-ATUALIZADAS           TO RPT-RES-VALOR.
067400     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
067500     MOVE 'STORES PATCHED'              TO RPT-RES-ROTULO.
067600     MOVE WS-LOJX-RETOCADAS             TO RPT-RES-VALOR.
067700     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
067800     MOVE 'STORES DELETED'              TO RPT-RES-ROTULO.
067900     MOVE WS-LOJX-REMOVIDAS             TO RPT-RES-VALOR.
068000     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
068100     MOVE 'STORES REJECTED'             TO RPT-RES-ROTULO.
068200     MOVE WS-LOJX-REJEITADAS            TO RPT-RES-VALOR.
068300     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
068400     MOVE 'LEGACY SYNC RECORDS WRITTEN' TO RPT-RES-ROTULO.
068500     MOVE WS-LEGADO-GRAVADOS            TO RPT-RES-VALOR.
068600     WRITE RELT-REC-FD                 FROM RPT-LINHA-RESUMO.
068700 0900-EXIT.
068800     EXIT.
068900*================================================================*
069000 0950-REESCREVE-LOJM.
069100*----------------------------------------------------------------*
069200*    REESCREVE O MASTER DE LOJAS POR INTEIRO A PARTIR DA TABELA  *
069300*    EM MEMORIA - AS OCORRENCIAS MARCADAS REMOVIDAS NESTE RUN    *
069400*    NAO SAEM NO MASTER NOVO (VIDE 0951-GRAVA-1-LOJA).           *
069500*----------------------------------------------------------------*
069600     PERFORM 0951-GRAVA-1-LOJA THRU 0951-EXIT
069700         VARYING LOJM-IDX FROM 1 BY 1
069800         UNTIL LOJM-IDX > LOJM-QTDE-REGISTROS.
069900 0950-EXIT.
070000     EXIT.
070100*================================================================*
070200 0951-GRAVA-1-LOJA.
070210*        GRAVA UMA OCORRENCIA NO NOVO MASTER - A REMOVIDA
070220*        SIMPLESMENTE NAO E ESCRITA, O QUE A TIRA DO ARQUIVO.
070300     IF NOT LOJM-T-REMOVIDA (LOJM-IDX)
070400         MOVE LOJM-T-ID (LOJM-IDX)      TO LOJM-ID
070500         MOVE LOJM-T-NOME (LOJM-IDX)    TO LOJM-NOME
070600         MOVE LOJM-T-QTDE-PRODUTOS (LOJM-IDX) TO
070700             LOJM-QTDE-PRODUTOS-ESTOQUE
070710         MOVE LOJM-T-USUARIO-ULT-MANUT (LOJM-IDX) TO
070720             LOJM-USUARIO-ULT-MANUT
070730         MOVE LOJM-T-ID-LOTE-ULT-MANUT (LOJM-IDX) TO
070740             LOJM-ID-LOTE-ULT-MANUT
070750         MOVE LOJM-T-COD-REGIAO-LEGADO (LOJM-IDX) TO
070760             LOJM-COD-REGIAO-LEGADO
070770         MOVE LOJM-T-VERSAO-LAYOUT (LOJM-IDX) TO
070780             LOJM-VERSAO-LAYOUT
070790         MOVE LOJM-T-RESERVADO-EXP-1 (LOJM-IDX) TO
070795             LOJM-RESERVADO-EXPANSAO-1
070796         MOVE LOJM-T-RESERVADO-EXP-2 (LOJM-IDX) TO
070797             LOJM-RESERVADO-EXPANSAO-2
070800         MOVE LOJM-REGISTRO            TO LOJM-REC-FD-OUT
070900         WRITE LOJM-REC-FD-OUT
071000     END-IF.
071100 0951-EXIT.
071200     EXIT.
071300*================================================================*
071400 0990-ENCERRA.
071500*----------------------------------------------------------------*
071600*    FECHA TODOS OS ARQUIVOS DO PASSO. O RELATORIO FICA COMPLETO *
071700*    COM AS DUAS SECOES E O RESUMO FINAL UNICO DO RUN.           *
071800*----------------------------------------------------------------*
071900     CLOSE LOJX-ARQ-ENTRADA
072000           LOJM-ARQ-ENTRADA
072100           LOJM-ARQ-SAIDA
072200           LSYN-ARQ-SAIDA
072300           RELT-ARQ-SAIDA
072400           CTLF-ARQ-ENTRADA.
072500 0990-EXIT.
072600     EXIT.
